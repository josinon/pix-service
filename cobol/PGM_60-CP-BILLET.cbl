000010*    BILLET
000020**************************************
000030*         LAYOUT BILLETERA DIGITAL   *
000040*         LARGO 80 BYTES             *
000050**************************************
000060*  1994-03-11 RQ-8841 JAP  ALTA DEL LAYOUT PARA EL NUEVO          RQ-8841 
000070*              SISTEMA DE BILLETERA VIRTUAL / PIX.                RQ-8841 
000080*  1994-06-02 RQ-9007 MLG  SE AGREGA FILLER DE RESERVA PARA       RQ-9007 
000090*              FUTUROS CAMPOS DE CONTROL DE LA BILLETERA.         RQ-9007 
000100 01  REG-BILLETERA.
000110*     POSICION RELATIVA (01:36) IDENTIFICADOR DE BILLETERA
000120*     (CLAVE PRIMARIA DEL ARCHIVO BILLETER, FORMATO UUID)
000130     03  BIL-WALLET-ID       PIC X(36)    VALUE SPACES.
000140*     POSICION RELATIVA (37:08) ESTADO DE LA BILLETERA
000150*     ACTIVE   = BILLETERA HABILITADA PARA OPERAR
000160*     INACTIVE = BILLETERA DADA DE BAJA
000170     03  BIL-ESTADO          PIC X(08)    VALUE SPACES.
000180*     POSICION RELATIVA (45:26) FECHA/HORA DE ALTA (ISO-8601)
000190     03  BIL-FEC-ALTA        PIC X(26)    VALUE SPACES.
000200*     POSICION RELATIVA (71:10) RESERVADO USO FUTURO
000210     03  FILLER              PIC X(10)    VALUE SPACES.
