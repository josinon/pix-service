000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMSALBI.
000030 AUTHOR.        M. L. GOMEZ.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - BILLETERA VIRTUAL.
000050 DATE-WRITTEN.  04/18/1994.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO EXCLUSIVO DEL BANCO.
000080******************************************************************
000090*    CONSULTA DE SALDO DE BILLETERA DIGITAL                      *
000100*    ================================                            *
000110*  FUNCIONAMIENTO                                                *
000120*  * Leer el archivo de solicitudes de saldo (SALREQ), una por    *
000130*    billetera, con fecha de corte (AS-OF) opcional.             *
000140*  * Verificar contra BILLETER que la billetera exista; si no     *
000150*    existe, SE RECHAZA LA SOLICITUD Y NO SE CALCULA SALDO        *
000160*    ALGUNO (RQ-9470).                                            *
000170*  * Si SOL-AS-OF viene en blanco, se informa el saldo VIGENTE   *
000180*    leyendo directamente SALBILET por WALLET-ID.                *
000190*  * Si SOL-AS-OF viene informado, se recorre todo el archivo     *
000200*    MOVCTA sumando los importes de los movimientos de esa       *
000210*    billetera cuya fecha de vigencia sea menor o igual a        *
000220*    SOL-AS-OF (CORTE DE CONTROL HISTORICO, SIN USAR EL SALDO    *
000230*    YA ACUMULADO EN SALBILET).                                  *
000240*  * Emitir el listado de saldos consultados (FBA 86 bytes).     *
000250******************************************************************
000260*    H I S T O R I A L   D E   C A M B I O S
000270*-----------------------------------------------------------------
000280*  FECHA       TICKET    AUTOR   DESCRIPCION
000290*-----------------------------------------------------------------
000300*  04/18/1994  RQ-8940   MLG     ALTA DEL PROGRAMA, EN BASE AL    RQ-8940 
000310*                                CURSOR DE CONSULTA DE SALDOS DE  RQ-8940
000320*                                LA CLASE SINCRONICA 16, AHORA    RQ-8940
000330*                                SIN DB2, CONTRA ARCHIVOS         RQ-8940
000340*                                PROPIOS.                        RQ-8940
000350*  09/02/1994  RQ-8940   MLG     SE AGREGA LA MODALIDAD DE SALDO  RQ-8940 
000360*                                HISTORICO (AS-OF) POR SUMA DE    RQ-8940 
000370*                                MOVIMIENTOS.                     RQ-8940 
000380*  02/14/1996  RQ-9050   JAP     SE ACLARA QUE EL SALDO HISTORICO RQ-9050 
000390*                                NO TOMA EL ACUMULADO DE           RQ-9050
000400*                                SALBILET, SE RECALCULA SIEMPRE   RQ-9050
000410*                                DESDE CERO.                      RQ-9050
000420*  06/30/1998  RQ-9300   MLG     AJUSTE Y2K: LA COMPARACION DE    RQ-9300 
000430*                                FECHAS DE VIGENCIA CONTRA AS-OF  RQ-9300 
000440*                                SE HACE SOBRE EL FORMATO         RQ-9300
000450*                                AAAA-MM-DD, SIN AMBIGUEDAD DE     RQ-9300
000460*                                SIGLO.                           RQ-9300
000470*  05/19/2000  RQ-9380   JAP     SE AGREGA DISPLAY DE LA ULTIMA   RQ-9380
000480*                                SOLICITUD LEIDA EN CASO DE ERROR RQ-9380
000490*                                DE LECTURA, PARA FACILITAR EL    RQ-9380
000500*                                DIAGNOSTICO EN PRODUCCION.       RQ-9380
000510*  02/21/2001  RQ-9470   MLG     SE AGREGA LA VERIFICACION DE     RQ-9470
000520*                                EXISTENCIA DE LA BILLETERA       RQ-9470
000530*                                CONTRA BILLETER ANTES DE         RQ-9470
000540*                                CALCULAR EL SALDO; NO SE         RQ-9470
000550*                                ENCONTRABA EL RECHAZO Y EL       RQ-9470
000560*                                LISTADO INFORMABA SALDO CERO     RQ-9470
000570*                                PARA UNA BILLETERA INEXISTENTE.  RQ-9470
000580*                                SE AGREGA COLUMNA STATUS AL      RQ-9470
000590*                                LISTADO.                         RQ-9470
000600*-----------------------------------------------------------------
000610*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT SALREQ ASSIGN TO DDENTRA
000710     FILE STATUS IS FS-SALREQ.
000720
000730     SELECT BILLETER ASSIGN TO DDBILLET
000740     ORGANIZATION IS INDEXED
000750     ACCESS       IS DYNAMIC
000760     RECORD KEY   IS WS-BIL-CLAVE
000770     FILE STATUS  IS FS-BILLETER.
000780
000790     SELECT SALBILET ASSIGN TO DDSALBIL
000800     ORGANIZATION IS INDEXED
000810     ACCESS       IS DYNAMIC
000820     RECORD KEY   IS WS-SBL-CLAVE
000830     FILE STATUS  IS FS-SALBILET.
000840
000850     SELECT MOVCTA ASSIGN TO DDMOVCTA
000860     ORGANIZATION IS INDEXED
000870     ACCESS       IS DYNAMIC
000880     RECORD KEY   IS MOV-LEDGER-ID
000890     ALTERNATE RECORD KEY IS MOV-REQID WITH DUPLICATES
000900     FILE STATUS  IS FS-MOVCTA.
000910
000920     SELECT LISTADO ASSIGN TO DDLISTA
000930     FILE STATUS IS FS-LISTADO.
000940
000950*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000960 DATA DIVISION.
000970 FILE SECTION.
000980
000990 FD  SALREQ
001000     BLOCK CONTAINS 0 RECORDS
001010     RECORDING MODE IS F.
001020 01  REG-SOLICITUD.
001030     03  SOL-WALLET-ID       PIC X(36).
001040     03  SOL-AS-OF           PIC X(26).
001050
001060 01  WS-SOL-DUMP REDEFINES REG-SOLICITUD PIC X(62).
001070
001080 FD  BILLETER.
001090     COPY PGM_60-CP-BILLET.
001100 01  WS-BIL-CLAVE REDEFINES REG-BILLETERA PIC X(36).
001110
001120 FD  SALBILET.
001130     COPY PGM_62-CP-SALBIL.
001140 01  WS-SBL-CLAVE REDEFINES REG-SALDO-BIL PIC X(36).
001150
001160 FD  MOVCTA.
001170     COPY PGM_61-CP-MOVCTA.
001180
001190 FD  LISTADO
001200     BLOCK CONTAINS 0 RECORDS
001210     RECORDING MODE IS F.
001220 01  REG-SALIDA      PIC X(86).
001230
001240 WORKING-STORAGE SECTION.
001250*=======================*
001260
001270*----------- ARCHIVOS -------------------------------------------
001280 77  FS-SALREQ               PIC XX     VALUE SPACES.
001290 77  FS-BILLETER             PIC XX     VALUE SPACES.
001300 77  FS-SALBILET             PIC XX     VALUE SPACES.
001310 77  FS-MOVCTA               PIC XX     VALUE SPACES.
001320 77  FS-LISTADO              PIC XX     VALUE SPACES.
001330
001340 77  WS-STATUS-FIN           PIC X.
001350     88  WS-FIN-LECTURA                  VALUE 'Y'.
001360     88  WS-NO-FIN-LECTURA                VALUE 'N'.
001370
001380 77  WS-STATUS-FIN-MOV       PIC X.
001390     88  WS-FIN-MOVCTA                   VALUE 'Y'.
001400     88  WS-SIGUE-MOVCTA                 VALUE 'N'.
001410
001420*----------- VARIABLES DE TRABAJO --------------------------------
001430 77  WS-BIL-EXISTE           PIC X(01)    VALUE 'N'.
001440 77  WS-SBL-EXISTE           PIC X(01)    VALUE 'N'.
001450 77  WS-MODO-HISTORICO       PIC X(01)    VALUE 'N'.
001460
001470 01  WS-SALDO-GRUPO.
001480     03  WS-SALDO-RESULTADO  PIC S9(11)V99 COMP-3 VALUE ZEROS.
001490
001500 01  WS-SALDO-EDITADO REDEFINES WS-SALDO-GRUPO.
001510     03  WS-SAL-EDIT         PIC -Z(09)9.99.
001520
001530*----------- CONTADORES DE CONTROL --------------------------------
001540 77  WS-SOL-LEIDAS-CANT      PIC 9(7)   COMP   VALUE ZEROS.
001550 77  WS-SOL-VIGENTE-CANT     PIC 9(7)   COMP   VALUE ZEROS.
001560 77  WS-SOL-HISTOR-CANT      PIC 9(7)   COMP   VALUE ZEROS.
001570 77  WS-SOL-REJ-BIL-CANT     PIC 9(7)   COMP   VALUE ZEROS.
001580 77  WS-REGISTROS-PRINT      PIC ZZ,ZZZ,ZZ9.
001590
001600*----------- LINEAS DE IMPRESION ----------------------------------
001610 01  IMP-TITULO.
001620     03  FILLER              PIC X(20)     VALUE SPACES.
001630     03  FILLER              PIC X(30)     VALUE
001640                     'LISTADO DE SALDOS   - BILLET'.
001650     03  FILLER              PIC X(36)     VALUE SPACES.
001660
001670 01  IMP-SUBTITULO.
001680     03  IMP-SUB-WALLET      PIC X(36)     VALUE 'WALLET-ID'.
001690     03  IMP-SUB-ASOF        PIC X(26)     VALUE 'AS-OF'.
001700     03  IMP-SUB-SAL         PIC X(14)     VALUE 'BALANCE'.
001710     03  IMP-SUB-EST         PIC X(10)     VALUE 'STATUS'.
001720
001730 01  IMP-DETALLE.
001740     03  IMP-DET-WALLET      PIC X(36)     VALUE SPACES.
001750     03  IMP-DET-ASOF        PIC X(26)     VALUE SPACES.
001760     03  IMP-DET-SAL         PIC -Z(09)9.99 VALUE ZEROS.
001770     03  IMP-DET-EST         PIC X(10)     VALUE SPACES.
001780
001790 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001800
001810*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001820 PROCEDURE DIVISION.
001830
001840 MAIN-PROGRAM-I.
001850
001860     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001870     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001880                            UNTIL WS-FIN-LECTURA
001890     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001900
001910 MAIN-PROGRAM-F. GOBACK.
001920
001930*------------------------------------------------------------------
001940 1000-INICIO-I.
001950
001960     SET WS-NO-FIN-LECTURA TO TRUE
001970
001980     OPEN INPUT SALREQ
001990     OPEN INPUT BILLETER
002000     OPEN INPUT SALBILET
002010     OPEN INPUT MOVCTA
002020     OPEN OUTPUT LISTADO
002030
002040     IF FS-SALREQ IS NOT EQUAL '00' THEN
002050        DISPLAY '* ERROR EN OPEN SALREQ = ' FS-SALREQ
002060        SET WS-FIN-LECTURA TO TRUE
002070     END-IF
002080
002090     WRITE REG-SALIDA FROM IMP-TITULO
002100     WRITE REG-SALIDA FROM IMP-SUBTITULO.
002110
002120 1000-INICIO-F. EXIT.
002130
002140*------------------------------------------------------------------
002150 2000-PROCESO-I.
002160
002170     PERFORM 2100-LEER-I THRU 2100-LEER-F
002180
002190     IF NOT WS-FIN-LECTURA THEN
002200        PERFORM 2150-VALIDAR-BILLETERA-I
002210           THRU 2150-VALIDAR-BILLETERA-F
002220        IF WS-BIL-EXISTE NOT EQUAL 'Y' THEN
002230           PERFORM 2600-RECHAZAR-I THRU 2600-RECHAZAR-F
002240        ELSE
002250           IF SOL-AS-OF EQUAL SPACES THEN
002260              MOVE 'N' TO WS-MODO-HISTORICO
002270              PERFORM 2200-SALDO-VIGENTE-I
002280                 THRU 2200-SALDO-VIGENTE-F
002290           ELSE
002300              MOVE 'Y' TO WS-MODO-HISTORICO
002310              PERFORM 2300-SALDO-HISTORICO-I
002320                 THRU 2300-SALDO-HISTORICO-F
002330           END-IF
002340           PERFORM 2400-INFORMAR-I THRU 2400-INFORMAR-F
002350        END-IF
002360     END-IF.
002370
002380 2000-PROCESO-F. EXIT.
002390
002400*------------------------------------------------------------------
002410 2100-LEER-I.
002420
002430     READ SALREQ INTO REG-SOLICITUD
002440
002450     EVALUATE FS-SALREQ
002460        WHEN '00'
002470           ADD 1 TO WS-SOL-LEIDAS-CANT
002480        WHEN '10'
002490           SET WS-FIN-LECTURA TO TRUE
002500        WHEN OTHER
002510           DISPLAY '*ERROR EN LECTURA SALREQ : ' FS-SALREQ
002520           DISPLAY '*ULTIMA SOLICITUD LEIDA  : ' WS-SOL-DUMP
002530           SET WS-FIN-LECTURA TO TRUE
002540     END-EVALUATE.
002550
002560 2100-LEER-F. EXIT.
002570
002580*-----  VERIFICA QUE LA BILLETERA EXISTA (RQ-9470)  ---------------
002590 2150-VALIDAR-BILLETERA-I.
002600
002610     MOVE SOL-WALLET-ID TO WS-BIL-CLAVE
002620     READ BILLETER
002630        INVALID KEY
002640           MOVE 'N' TO WS-BIL-EXISTE
002650        NOT INVALID KEY
002660           MOVE 'Y' TO WS-BIL-EXISTE
002670     END-READ.
002680
002690 2150-VALIDAR-BILLETERA-F. EXIT.
002700
002710*-----  SALDO VIGENTE, LECTURA DIRECTA DE SALBILET  ---------------
002720 2200-SALDO-VIGENTE-I.
002730
002740     MOVE SOL-WALLET-ID TO WS-SBL-CLAVE
002750     READ SALBILET
002760        INVALID KEY
002770           MOVE 'N' TO WS-SBL-EXISTE
002780           MOVE ZEROS TO WS-SALDO-RESULTADO
002790        NOT INVALID KEY
002800           MOVE 'Y' TO WS-SBL-EXISTE
002810           MOVE SBL-SALDO TO WS-SALDO-RESULTADO
002820     END-READ
002830
002840     ADD 1 TO WS-SOL-VIGENTE-CANT.
002850
002860 2200-SALDO-VIGENTE-F. EXIT.
002870
002880*-----  SALDO HISTORICO, SUMA DE MOVIMIENTOS HASTA AS-OF  ---------
002890 2300-SALDO-HISTORICO-I.
002900
002910     MOVE ZEROS TO WS-SALDO-RESULTADO
002920     SET WS-SIGUE-MOVCTA TO TRUE
002930
002940     MOVE LOW-VALUES TO MOV-LEDGER-ID
002950     START MOVCTA KEY IS NOT LESS THAN MOV-LEDGER-ID
002960        INVALID KEY
002970           SET WS-FIN-MOVCTA TO TRUE
002980     END-START
002990
003000     PERFORM 2310-LEER-MOVCTA-I THRU 2310-LEER-MOVCTA-F
003010        UNTIL WS-FIN-MOVCTA
003020
003030     ADD 1 TO WS-SOL-HISTOR-CANT.
003040
003050 2300-SALDO-HISTORICO-F. EXIT.
003060
003070 2310-LEER-MOVCTA-I.
003080
003090     READ MOVCTA NEXT RECORD
003100        AT END
003110           SET WS-FIN-MOVCTA TO TRUE
003120     END-READ
003130
003140     IF NOT WS-FIN-MOVCTA THEN
003150        IF MOV-WALLET-ID EQUAL SOL-WALLET-ID
003160           AND MOV-FEC-VIGENCIA NOT GREATER THAN SOL-AS-OF THEN
003170           ADD MOV-IMPORTE TO WS-SALDO-RESULTADO
003180        END-IF
003190     END-IF.
003200
003210 2310-LEER-MOVCTA-F. EXIT.
003220
003230*------------------------------------------------------------------
003240 2400-INFORMAR-I.
003250
003260     MOVE SOL-WALLET-ID   TO IMP-DET-WALLET
003270     IF WS-MODO-HISTORICO EQUAL 'Y' THEN
003280        MOVE SOL-AS-OF    TO IMP-DET-ASOF
003290     ELSE
003300        MOVE SPACES       TO IMP-DET-ASOF
003310     END-IF
003320     MOVE WS-SALDO-RESULTADO TO IMP-DET-SAL
003330     MOVE 'OK'            TO IMP-DET-EST
003340     WRITE REG-SALIDA FROM IMP-DETALLE.
003350
003360 2400-INFORMAR-F. EXIT.
003370
003380*-----  BILLETERA NO ENCONTRADA, SE RECHAZA LA SOLICITUD  ---------
003390 2600-RECHAZAR-I.
003400
003410     ADD 1 TO WS-SOL-REJ-BIL-CANT
003420
003430     MOVE SOL-WALLET-ID   TO IMP-DET-WALLET
003440     MOVE SPACES          TO IMP-DET-ASOF
003450     MOVE ZEROS           TO IMP-DET-SAL
003460     MOVE 'REJECTED'      TO IMP-DET-EST
003470     WRITE REG-SALIDA FROM IMP-DETALLE
003480     DISPLAY '*CONSULTA RECHAZADA, BILLETERA INEXISTENTE: '
003490             SOL-WALLET-ID.
003500
003510 2600-RECHAZAR-F. EXIT.
003520
003530*------------------------------------------------------------------
003540 9999-FINAL-I.
003550
003560     CLOSE SALREQ
003570     CLOSE BILLETER
003580     CLOSE SALBILET
003590     CLOSE MOVCTA
003600     CLOSE LISTADO
003610
003620     DISPLAY '**********************************************'
003630     DISPLAY 'CONSULTA DE SALDOS - RESUMEN DEL PROCESO'
003640     MOVE WS-SOL-LEIDAS-CANT  TO WS-REGISTROS-PRINT
003650     DISPLAY 'SOLICITUDES LEIDAS  : ' WS-REGISTROS-PRINT
003660     MOVE WS-SOL-VIGENTE-CANT TO WS-REGISTROS-PRINT
003670     DISPLAY 'SALDO VIGENTE       : ' WS-REGISTROS-PRINT
003680     MOVE WS-SOL-HISTOR-CANT  TO WS-REGISTROS-PRINT
003690     DISPLAY 'SALDO HISTORICO     : ' WS-REGISTROS-PRINT
003700     MOVE WS-SOL-REJ-BIL-CANT TO WS-REGISTROS-PRINT
003710     DISPLAY 'RECHAZ. BILLETERA   : ' WS-REGISTROS-PRINT
003720     DISPLAY '**********************************************'.
003730
003740 9999-FINAL-F. EXIT.
