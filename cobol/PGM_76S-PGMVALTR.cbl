000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMVALTR.
000030 AUTHOR.        M. L. GOMEZ.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - BILLETERA VIRTUAL.
000050 DATE-WRITTEN.  11/14/1994.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO EXCLUSIVO DEL BANCO.
000080******************************************************************
000090*    VALIDACION DE TRANSFERENCIAS PIX Y NOTIFICACIONES WEBHOOK    *
000100*    =========================================================    *
000110*  FUNCIONAMIENTO                                                 *
000120*  * 1ER. PASADA - Leer el archivo de solicitudes de transferen-  *
000130*    cia (TRANSOLIC), con BILLETERA ORIGEN, DESTINO, IMPORTE y,   *
000140*    cuando corresponda, un ESTADO DESTINO solicitado.            *
000150*      - Validar IMPORTE > 0 Y <= TOPE (100000.00).               *
000160*      - Validar QUE ORIGEN Y DESTINO SEAN DISTINTOS.             *
000170*      - SI TRAE ESTADO DESTINO, BUSCAR LA TRANSFERENCIA EN EL    *
000180*        ARCHIVO TRANSFER POR END-TO-END-ID Y VALIDAR QUE LA      *
000190*        TRANSICION DE ESTADO SEA LEGITIMA (VER TABLA DE          *
000200*        TRANSICIONES EN EL PARRAFO 3100).                        *
000210*  * 2DA. PASADA - Leer el archivo de notificaciones WEBHOOK       *
000220*    (EVEWEB) RECIBIDAS DEL BANCO CENTRAL Y VALIDAR QUE TRAIGAN   *
000230*    END-TO-END-ID, EVENT-ID Y TIPO DE EVENTO, QUE LA FECHA DEL   *
000240*    EVENTO NO SEA FUTURA Y QUE EL TIPO DE EVENTO SEA UNO DE      *
000250*    CONFIRMED / REJECTED / PENDING.                               *
000260*  * Emitir UN UNICO LISTADO CON AMBAS PASADAS Y LOS TOTALES DE   *
000270*    CONTROL DESGLOSADOS POR MOTIVO DE RECHAZO.                   *
000280******************************************************************
000290*    H I S T O R I A L   D E   C A M B I O S
000300*-----------------------------------------------------------------
000310*  FECHA       TICKET    AUTOR   DESCRIPCION
000320*-----------------------------------------------------------------
000330*  11/14/1994  RQ-9010   MLG     ALTA DEL PROGRAMA, A PARTIR DEL  RQ-9010 
000340*                                MODELO DE APAREO DE LA CLASE     RQ-9010 
000350*                                SINCRONICA 40, REEMPLAZANDO EL   RQ-9010 
000360*                                CURSOR DB2 Y EL LEFT OUTER JOIN  RQ-9010 
000370*                                POR LAS VALIDACIONES DE          RQ-9010 
000380*                                TRANSFERENCIAS PIX Y WEBHOOK.    RQ-9010 
000390*  02/08/1995  RQ-9010   MLG     SE AGREGA LA VALIDACION DE LA    RQ-9010 
000400*                                TRANSICION DE ESTADO CONTRA EL   RQ-9010 
000410*                                ARCHIVO TRANSFER (PARRAFO 3100). RQ-9010 
000420*  07/19/1996  RQ-9210   JAP     SE DESGLOSAN LOS CONTADORES DE   RQ-9210 
000430*                                RECHAZO DE WEBHOOK POR CAMPO,    RQ-9210 
000440*                                FECHA FUTURA Y TIPO DE EVENTO.   RQ-9210 
000450*  05/11/1998  RQ-9300   JAP     AJUSTE Y2K: EL SELLO DE PROCESO  RQ-9300 
000460*                                SE ARMA CON ACCEPT FROM DATE     RQ-9300
000465*                                YYYYMMDD (4 DIGITOS DE ANIO)     RQ-9300
000470*                                PARA LA COMPARACION DE FECHA     RQ-9300
000480*                                FUTURA.                          RQ-9300
000490*-----------------------------------------------------------------
000500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT TRANSOLIC ASSIGN TO DDENTRA
000600     FILE STATUS IS FS-TRANSOLIC.
000610
000620     SELECT EVEWEB ASSIGN TO DDWEBHOK
000630     FILE STATUS IS FS-EVEWEB.
000640
000650     SELECT TRANSFER ASSIGN TO DDTRANSF
000660     ORGANIZATION IS INDEXED
000670     ACCESS       IS DYNAMIC
000680     RECORD KEY   IS TRF-E2E-ID
000690     FILE STATUS  IS FS-TRANSFER.
000700
000710     SELECT LISTADO ASSIGN TO DDLISTA
000720     FILE STATUS IS FS-LISTADO.
000730
000740*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000750 DATA DIVISION.
000760 FILE SECTION.
000770
000780 FD  TRANSOLIC
000790     BLOCK CONTAINS 0 RECORDS
000800     RECORDING MODE IS F.
000810 01  REG-SOLIC-TRANSF.
000820     03  SOL-E2E-ID          PIC X(33)    VALUE SPACES.
000830     03  SOL-BIL-ORIGEN      PIC X(36)    VALUE SPACES.
000840     03  SOL-BIL-DESTINO     PIC X(36)    VALUE SPACES.
000850     03  SOL-IMPORTE         PIC S9(11)V99 COMP-3 VALUE ZEROS.
000860*          ESTADO DESTINO SOLICITADO. EN BLANCO SI LA SOLICITUD
000870*          NO PIDE UN CAMBIO DE ESTADO, SOLO VALIDA MONTO/BILLETERAS.
000880     03  SOL-ESTADO-DESTINO  PIC X(09)    VALUE SPACES.
000890     03  FILLER              PIC X(07)    VALUE SPACES.
000900 01  WS-SOLIC-DUMP REDEFINES REG-SOLIC-TRANSF PIC X(128).
000910
000920 FD  EVEWEB.
000930     COPY PGM_65-CP-EVEWEB.
000940 01  WS-WEB-DUMP REDEFINES REG-EVT-WEBHOOK PIC X(114).
000950
000960 FD  TRANSFER.
000970     COPY PGM_64-CP-TRANSF.
000980
000990 FD  LISTADO
001000     BLOCK CONTAINS 0 RECORDS
001010     RECORDING MODE IS F.
001020 01  REG-SALIDA      PIC X(94).
001030
001040 WORKING-STORAGE SECTION.
001050*=======================*
001060
001070*----------- ARCHIVOS -------------------------------------------
001080 77  FS-TRANSOLIC            PIC XX     VALUE SPACES.
001090 77  FS-EVEWEB               PIC XX     VALUE SPACES.
001100 77  FS-TRANSFER             PIC XX     VALUE SPACES.
001110 77  FS-LISTADO              PIC XX     VALUE SPACES.
001120
001130 77  WS-STATUS-FIN           PIC X.
001140     88  WS-FIN-LECTURA                  VALUE 'Y'.
001150     88  WS-NO-FIN-LECTURA               VALUE 'N'.
001160
001170 77  WS-TIPO-SOLIC           PIC X(03)  VALUE SPACES.
001180*          'TRF' = 1RA. PASADA (TRANSFERENCIAS)  'WEB' = 2DA. (WEBHOOK)
001190
001200*----------- VARIABLES DE TRABAJO --------------------------------
001210 77  WS-TRF-VALIDA           PIC X(01)  VALUE 'N'.
001220 77  WS-WEB-VALIDA           PIC X(01)  VALUE 'N'.
001230 77  WS-RECHAZO-MJE          PIC X(40)  VALUE SPACES.
001240 77  WS-TRF-TOPE             PIC S9(11)V99 COMP-3
001250                                         VALUE 100000.00.
001260
001270*----------- FECHA DE PROCESO (LIMITE PARA OCCURRED-AT) -----------
001280 77  WS-FH-FECHA8            PIC 9(08)  VALUE ZEROS.
001290 01  WS-FH-DESGLOSE REDEFINES WS-FH-FECHA8.
001300     03  WS-FH-ANIO          PIC 9(04).
001310     03  WS-FH-MES           PIC 9(02).
001320     03  WS-FH-DIA           PIC 9(02).
001330 77  WS-SELLO-PROCESO        PIC X(26)  VALUE SPACES.
001340
001350*----------- CONTADORES DE CONTROL --------------------------------
001360 77  WS-TRF-LEIDAS-CANT      PIC 9(7)  COMP   VALUE ZEROS.
001370 77  WS-TRF-VALIDAS-CANT     PIC 9(7)  COMP   VALUE ZEROS.
001380 77  WS-TRF-REJ-MONTO-CANT   PIC 9(7)  COMP   VALUE ZEROS.
001390 77  WS-TRF-REJ-BILL-CANT    PIC 9(7)  COMP   VALUE ZEROS.
001400 77  WS-TRF-REJ-ESTADO-CANT  PIC 9(7)  COMP   VALUE ZEROS.
001410 77  WS-WEB-LEIDAS-CANT      PIC 9(7)  COMP   VALUE ZEROS.
001420 77  WS-WEB-VALIDAS-CANT     PIC 9(7)  COMP   VALUE ZEROS.
001430 77  WS-WEB-REJ-CAMPO-CANT   PIC 9(7)  COMP   VALUE ZEROS.
001440 77  WS-WEB-REJ-FECHA-CANT   PIC 9(7)  COMP   VALUE ZEROS.
001450 77  WS-WEB-REJ-TIPO-CANT    PIC 9(7)  COMP   VALUE ZEROS.
001460 77  WS-REGISTROS-PRINT      PIC ZZ,ZZZ,ZZ9.
001470
001480*----------- LINEAS DE IMPRESION ----------------------------------
001490 01  IMP-TITULO.
001500     03  FILLER              PIC X(18)    VALUE SPACES.
001510     03  FILLER              PIC X(45)    VALUE
001520             'LISTADO DE VALIDACION TRANSF. PIX Y WEBHOOK'.
001530     03  FILLER              PIC X(31)    VALUE SPACES.
001540
001550 01  IMP-SUBTITULO.
001560     03  IMP-SUB-TIPO        PIC X(05)    VALUE 'TIPO'.
001570     03  IMP-SUB-CLAVE       PIC X(36)    VALUE
001575             'END-TO-END-ID/BILLETERA'.
001580     03  IMP-SUB-EST         PIC X(10)    VALUE 'RESULTADO'.
001590     03  IMP-SUB-MOTIVO      PIC X(40)    VALUE 'MOTIVO DE RECHAZO'.
001600     03  FILLER              PIC X(03)    VALUE SPACES.
001610
001620 01  IMP-DETALLE.
001630     03  IMP-DET-TIPO        PIC X(05)    VALUE SPACES.
001640     03  IMP-DET-CLAVE       PIC X(36)    VALUE SPACES.
001650     03  IMP-DET-EST         PIC X(10)    VALUE SPACES.
001660     03  IMP-DET-MOTIVO      PIC X(40)    VALUE SPACES.
001670     03  FILLER              PIC X(03)    VALUE SPACES.
001680
001690 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001700
001710*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001720 PROCEDURE DIVISION.
001730
001740 MAIN-PROGRAM-I.
001750
001760     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001770
001780     MOVE 'TRF' TO WS-TIPO-SOLIC
001790     SET WS-NO-FIN-LECTURA TO TRUE
001800     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001810                            UNTIL WS-FIN-LECTURA
001820
001830     MOVE 'WEB' TO WS-TIPO-SOLIC
001840     SET WS-NO-FIN-LECTURA TO TRUE
001850     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001860                            UNTIL WS-FIN-LECTURA
001870
001880     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001890
001900 MAIN-PROGRAM-F. GOBACK.
001910
001920*------------------------------------------------------------------
001930 1000-INICIO-I.
001940
001950     OPEN INPUT  TRANSOLIC
001960     OPEN INPUT  EVEWEB
001970     OPEN INPUT  TRANSFER
001980     OPEN OUTPUT LISTADO
001990
002000     IF FS-TRANSOLIC IS NOT EQUAL '00' THEN
002010        DISPLAY '* ERROR EN OPEN TRANSOLIC = ' FS-TRANSOLIC
002020        MOVE 9999 TO RETURN-CODE
002030     END-IF
002040
002050     IF FS-EVEWEB IS NOT EQUAL '00' THEN
002060        DISPLAY '* ERROR EN OPEN EVEWEB = ' FS-EVEWEB
002070        MOVE 9999 TO RETURN-CODE
002080     END-IF
002090
002100     ACCEPT WS-FH-FECHA8 FROM DATE YYYYMMDD
002110     PERFORM 2450-COMPONER-SELLO-I THRU 2450-COMPONER-SELLO-F
002120
002130     WRITE REG-SALIDA FROM IMP-TITULO
002140     WRITE REG-SALIDA FROM IMP-SUBTITULO.
002150
002160 1000-INICIO-F. EXIT.
002170
002180*------------------------------------------------------------------
002190 2000-PROCESO-I.
002200
002210     EVALUATE WS-TIPO-SOLIC
002220        WHEN 'TRF'
002230           PERFORM 2100-LEER-TRANSF-I
002240              THRU 2100-LEER-TRANSF-F
002250           IF WS-NO-FIN-LECTURA THEN
002260              PERFORM 3000-VALIDAR-TRANSF-I
002270                 THRU 3000-VALIDAR-TRANSF-F
002280           END-IF
002290        WHEN 'WEB'
002300           PERFORM 2150-LEER-WEBHOOK-I
002310              THRU 2150-LEER-WEBHOOK-F
002320           IF WS-NO-FIN-LECTURA THEN
002330              PERFORM 3500-VALIDAR-WEBHOOK-I
002340                 THRU 3500-VALIDAR-WEBHOOK-F
002350           END-IF
002360     END-EVALUATE.
002370
002380 2000-PROCESO-F. EXIT.
002390
002400*------------------------------------------------------------------
002410 2100-LEER-TRANSF-I.
002420
002430     READ TRANSOLIC INTO REG-SOLIC-TRANSF
002440
002450     EVALUATE FS-TRANSOLIC
002460        WHEN '00'
002470           ADD 1 TO WS-TRF-LEIDAS-CANT
002480        WHEN '10'
002490           SET WS-FIN-LECTURA TO TRUE
002500        WHEN OTHER
002510           DISPLAY '*ERROR EN LECTURA TRANSOLIC : ' FS-TRANSOLIC
002520           SET WS-FIN-LECTURA TO TRUE
002530     END-EVALUATE.
002540
002550 2100-LEER-TRANSF-F. EXIT.
002560
002570*------------------------------------------------------------------
002580 2150-LEER-WEBHOOK-I.
002590
002600     READ EVEWEB INTO REG-EVT-WEBHOOK
002610
002620     EVALUATE FS-EVEWEB
002630        WHEN '00'
002640           ADD 1 TO WS-WEB-LEIDAS-CANT
002650        WHEN '10'
002660           SET WS-FIN-LECTURA TO TRUE
002670        WHEN OTHER
002680           DISPLAY '*ERROR EN LECTURA EVEWEB : ' FS-EVEWEB
002690           SET WS-FIN-LECTURA TO TRUE
002700     END-EVALUATE.
002710
002720 2150-LEER-WEBHOOK-F. EXIT.
002730
002740*-----  VALIDA MONTO, BILLETERAS DISTINTAS Y, SI CORRESPONDE,  ----
002750*-----  LA TRANSICION DE ESTADO SOLICITADA                     ----
002760 3000-VALIDAR-TRANSF-I.
002770
002780     MOVE 'Y'      TO WS-TRF-VALIDA
002790     MOVE SPACES   TO WS-RECHAZO-MJE
002800
002810     IF SOL-IMPORTE NOT GREATER THAN ZEROS THEN
002820        MOVE 'N' TO WS-TRF-VALIDA
002830        MOVE 'AMOUNT MUST BE > 0' TO WS-RECHAZO-MJE
002840        ADD 1 TO WS-TRF-REJ-MONTO-CANT
002850     ELSE
002860        IF SOL-IMPORTE GREATER THAN WS-TRF-TOPE THEN
002870           MOVE 'N' TO WS-TRF-VALIDA
002880           MOVE 'AMOUNT EXCEEDS LIMIT' TO WS-RECHAZO-MJE
002890           ADD 1 TO WS-TRF-REJ-MONTO-CANT
002900        END-IF
002910     END-IF
002920
002930     IF WS-TRF-VALIDA EQUAL 'Y' THEN
002940        IF SOL-BIL-ORIGEN EQUAL SPACES
002950           OR SOL-BIL-DESTINO EQUAL SPACES THEN
002960           MOVE 'N' TO WS-TRF-VALIDA
002970           MOVE 'WALLET ID REQUIRED' TO WS-RECHAZO-MJE
002980           ADD 1 TO WS-TRF-REJ-BILL-CANT
002990        ELSE
003000           IF SOL-BIL-ORIGEN EQUAL SOL-BIL-DESTINO THEN
003010              MOVE 'N' TO WS-TRF-VALIDA
003020              MOVE 'SELF-TRANSFER NOT ALLOWED' TO
003030                   WS-RECHAZO-MJE
003040              ADD 1 TO WS-TRF-REJ-BILL-CANT
003050           END-IF
003060        END-IF
003070     END-IF
003080
003090     IF WS-TRF-VALIDA EQUAL 'Y'
003100        AND SOL-ESTADO-DESTINO NOT EQUAL SPACES THEN
003110        PERFORM 3100-VALIDAR-ESTADO-I
003120           THRU 3100-VALIDAR-ESTADO-F
003130     END-IF
003140
003150     MOVE 'TRF'         TO IMP-DET-TIPO
003160     MOVE SOL-BIL-ORIGEN TO IMP-DET-CLAVE
003170
003180     IF WS-TRF-VALIDA EQUAL 'Y' THEN
003190        ADD 1 TO WS-TRF-VALIDAS-CANT
003200        MOVE 'VALID'    TO IMP-DET-EST
003210        MOVE SPACES     TO IMP-DET-MOTIVO
003220        WRITE REG-SALIDA FROM IMP-DETALLE
003230     ELSE
003240        MOVE 'REJECTED' TO IMP-DET-EST
003250        MOVE WS-RECHAZO-MJE TO IMP-DET-MOTIVO
003260        WRITE REG-SALIDA FROM IMP-DETALLE
003270        DISPLAY '*TRANSFERENCIA RECHAZADA: ' WS-SOLIC-DUMP
003280     END-IF.
003290
003300 3000-VALIDAR-TRANSF-F. EXIT.
003310
003320*-----  TRANSICION DE ESTADO : PENDING->CONFIRMED, PENDING->       -
003330*-----  REJECTED, Y CUALQUIER ESTADO A SI MISMO SON LEGITIMAS.     -
003340*-----  EL RESTO DE LAS TRANSICIONES SE RECHAZA.                   -
003350 3100-VALIDAR-ESTADO-I.
003360
003370     MOVE SOL-E2E-ID TO TRF-E2E-ID
003380     READ TRANSFER
003390        INVALID KEY
003400           MOVE 'N' TO WS-TRF-VALIDA
003410           MOVE 'TRANSFER NOT FOUND' TO WS-RECHAZO-MJE
003420           ADD 1 TO WS-TRF-REJ-ESTADO-CANT
003430        NOT INVALID KEY
003440           IF SOL-ESTADO-DESTINO EQUAL TRF-ESTADO THEN
003450              CONTINUE
003460           ELSE
003470              IF TRF-ESTADO EQUAL 'PENDING'
003480                 AND (SOL-ESTADO-DESTINO EQUAL 'CONFIRMED'
003490                  OR  SOL-ESTADO-DESTINO EQUAL 'REJECTED') THEN
003500                 CONTINUE
003510              ELSE
003520                 MOVE 'N' TO WS-TRF-VALIDA
003530                 MOVE 'ILLEGAL STATUS TRANSITION' TO
003540                      WS-RECHAZO-MJE
003550                 ADD 1 TO WS-TRF-REJ-ESTADO-CANT
003560              END-IF
003570           END-IF
003580     END-READ.
003590
003600 3100-VALIDAR-ESTADO-F. EXIT.
003610
003620*-----  END-TO-END-ID / EVENT-ID / EVENT-TYPE OBLIGATORIOS,       -
003630*-----  FECHA NO FUTURA Y TIPO DE EVENTO SOPORTADO.                -
003640 3500-VALIDAR-WEBHOOK-I.
003650
003660     MOVE 'Y'      TO WS-WEB-VALIDA
003670     MOVE SPACES   TO WS-RECHAZO-MJE
003680
003690     IF WHK-E2E-ID   EQUAL SPACES
003700        OR WHK-EVENT-ID EQUAL SPACES
003710        OR WHK-TIPO-EVT EQUAL SPACES THEN
003720        MOVE 'N' TO WS-WEB-VALIDA
003730        MOVE 'REQUIRED FIELD MISSING' TO WS-RECHAZO-MJE
003740        ADD 1 TO WS-WEB-REJ-CAMPO-CANT
003750     END-IF
003760
003770     IF WS-WEB-VALIDA EQUAL 'Y' THEN
003780        IF WHK-FEC-EVENTO EQUAL SPACES THEN
003790           MOVE 'N' TO WS-WEB-VALIDA
003800           MOVE 'REQUIRED FIELD MISSING' TO WS-RECHAZO-MJE
003810           ADD 1 TO WS-WEB-REJ-CAMPO-CANT
003820        ELSE
003830           IF WHK-FEC-EVENTO (1:10) GREATER THAN
003840              WS-SELLO-PROCESO (1:10) THEN
003850              MOVE 'N' TO WS-WEB-VALIDA
003860              MOVE 'EVENT DATE IS IN THE FUTURE' TO
003870                   WS-RECHAZO-MJE
003880              ADD 1 TO WS-WEB-REJ-FECHA-CANT
003890           END-IF
003900        END-IF
003910     END-IF
003920
003930     IF WS-WEB-VALIDA EQUAL 'Y' THEN
003940        INSPECT WHK-TIPO-EVT CONVERTING
003950           'abcdefghijklmnopqrstuvwxyz' TO
003960           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003970        IF WHK-TIPO-EVT NOT EQUAL 'CONFIRMED'
003980           AND WHK-TIPO-EVT NOT EQUAL 'REJECTED'
003990           AND WHK-TIPO-EVT NOT EQUAL 'PENDING' THEN
004000           MOVE 'N' TO WS-WEB-VALIDA
004010           MOVE 'UNSUPPORTED EVENT TYPE' TO WS-RECHAZO-MJE
004020           ADD 1 TO WS-WEB-REJ-TIPO-CANT
004030        END-IF
004040     END-IF
004050
004060     MOVE 'WEB'        TO IMP-DET-TIPO
004070     MOVE WHK-E2E-ID   TO IMP-DET-CLAVE (1:33)
004080     MOVE SPACES       TO IMP-DET-CLAVE (34:3)
004090
004100     IF WS-WEB-VALIDA EQUAL 'Y' THEN
004110        ADD 1 TO WS-WEB-VALIDAS-CANT
004120        MOVE 'VALID'    TO IMP-DET-EST
004130        MOVE SPACES     TO IMP-DET-MOTIVO
004140        WRITE REG-SALIDA FROM IMP-DETALLE
004150     ELSE
004160        MOVE 'REJECTED' TO IMP-DET-EST
004170        MOVE WS-RECHAZO-MJE TO IMP-DET-MOTIVO
004180        WRITE REG-SALIDA FROM IMP-DETALLE
004190        DISPLAY '*WEBHOOK RECHAZADO: ' WS-WEB-DUMP
004200     END-IF.
004210
004220 3500-VALIDAR-WEBHOOK-F. EXIT.
004230
004240*------------------------------------------------------------------
004250 2450-COMPONER-SELLO-I.
004260
004270     MOVE SPACES TO WS-SELLO-PROCESO
004280     STRING WS-FH-ANIO              DELIMITED BY SIZE
004290            '-'                     DELIMITED BY SIZE
004300            WS-FH-MES               DELIMITED BY SIZE
004310            '-'                     DELIMITED BY SIZE
004320            WS-FH-DIA               DELIMITED BY SIZE
004330            'T23.59.59'             DELIMITED BY SIZE
004340       INTO WS-SELLO-PROCESO.
004350
004360 2450-COMPONER-SELLO-F. EXIT.
004370
004380*------------------------------------------------------------------
004390 9999-FINAL-I.
004400
004410     CLOSE TRANSOLIC
004420     CLOSE EVEWEB
004430     CLOSE TRANSFER
004440     CLOSE LISTADO
004450
004460     DISPLAY '**********************************************'
004470     DISPLAY 'VALIDACION TRANSF./WEBHOOK - RESUMEN DEL PROCESO'
004480     MOVE WS-TRF-LEIDAS-CANT     TO WS-REGISTROS-PRINT
004490     DISPLAY 'TRANSF. LEIDAS      : ' WS-REGISTROS-PRINT
004500     MOVE WS-TRF-VALIDAS-CANT    TO WS-REGISTROS-PRINT
004510     DISPLAY 'TRANSF. VALIDAS     : ' WS-REGISTROS-PRINT
004520     MOVE WS-TRF-REJ-MONTO-CANT  TO WS-REGISTROS-PRINT
004530     DISPLAY 'RECHAZ. MONTO       : ' WS-REGISTROS-PRINT
004540     MOVE WS-TRF-REJ-BILL-CANT   TO WS-REGISTROS-PRINT
004550     DISPLAY 'RECHAZ. BILLETERAS  : ' WS-REGISTROS-PRINT
004560     MOVE WS-TRF-REJ-ESTADO-CANT TO WS-REGISTROS-PRINT
004570     DISPLAY 'RECHAZ. ESTADO      : ' WS-REGISTROS-PRINT
004580     MOVE WS-WEB-LEIDAS-CANT     TO WS-REGISTROS-PRINT
004590     DISPLAY 'WEBHOOK LEIDOS      : ' WS-REGISTROS-PRINT
004600     MOVE WS-WEB-VALIDAS-CANT    TO WS-REGISTROS-PRINT
004610     DISPLAY 'WEBHOOK VALIDOS     : ' WS-REGISTROS-PRINT
004620     MOVE WS-WEB-REJ-CAMPO-CANT  TO WS-REGISTROS-PRINT
004630     DISPLAY 'RECHAZ. CAMPO       : ' WS-REGISTROS-PRINT
004640     MOVE WS-WEB-REJ-FECHA-CANT  TO WS-REGISTROS-PRINT
004650     DISPLAY 'RECHAZ. FECHA FUTURA: ' WS-REGISTROS-PRINT
004660     MOVE WS-WEB-REJ-TIPO-CANT   TO WS-REGISTROS-PRINT
004670     DISPLAY 'RECHAZ. TIPO EVENTO : ' WS-REGISTROS-PRINT
004680     DISPLAY '**********************************************'.
004690
004700 9999-FINAL-F. EXIT.
