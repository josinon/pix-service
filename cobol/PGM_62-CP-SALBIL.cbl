000010*////////////////// (SALDOS) ////////////////////////////////////
000020**************************************
000030*     LAYOUT SALDO DE BILLETERA      *
000040*     LARGO REGISTRO = 75 BYTES      *
000050**************************************
000060*  1994-03-18 RQ-8841 JAP  ALTA DEL LAYOUT DE SALDOS. UN          RQ-8841 
000070*              REGISTRO POR BILLETERA, CLAVE WS-SBL-CLAVE.        RQ-8841 
000080*  1994-05-06 RQ-8960 MLG  SE DEJA RESERVA DE 12 BYTES PARA       RQ-8960 
000090*              FUTURA MONEDA EXTRANJERA.                          RQ-8960 
000100 01  REG-SALDO-BIL.
000110*     POSICION RELATIVA (1:36) CLAVE DE LA BILLETERA
000120     03  SBL-WALLET-ID       PIC X(36)     VALUE SPACES.
000130*     POSICION RELATIVA (37:13) SALDO ACTUAL (SUMA DE
000140*     TODOS LOS MOVIMIENTOS DE LA BILLETERA)
000150     03  SBL-SALDO           PIC S9(11)V99 COMP-3 VALUE ZEROS.
000160*     POSICION RELATIVA (50:26) FECHA DE LA ULTIMA ACTUALIZACION
000170     03  SBL-FEC-ACTUAL      PIC X(26)     VALUE SPACES.
000180*     POSICION RELATIVA (76:12) RESERVADO USO FUTURO
000190     03  FILLER              PIC X(12)     VALUE SPACES.
