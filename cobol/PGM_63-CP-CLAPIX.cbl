000010******************************************************************
000020* LAYOUT ARCHIVO CLAPIXAR (CLAVES PIX REGISTRADAS)               *
000030*        KC02803.BILLETERA.CLAPIXAR.SEQ                          *
000040*        LANGUAGE(COBOL)                                         *
000050*        NAMES(CPX-)                                             *
000060******************************************************************
000070*  1994-04-25 RQ-8950 JAP  ALTA DEL LAYOUT DE CLAVES PIX.         RQ-8950 
000080*  1996-08-05 RQ-9201 MLG  SE AMPLIA CPX-VALOR A 120 POSICIONES   RQ-9201 
000090*              PARA SOPORTAR CLAVES DE TIPO EMAIL.                RQ-9201 
000100******************************************************************
000110 01  REG-CLAVE-PIX.
000120     10 CPX-PIX-KEY-ID   PIC X(36).               *> PIX-KEY-ID
000130     10 CPX-WALLET-ID    PIC X(36).               *> WALLET-ID
000140*     TIPO DE CLAVE : CPF / EMAIL / PHONE / RANDOM
000150     10 CPX-TIPO         PIC X(06).               *> KEY-TYPE
000160*     VALOR NORMALIZADO DE LA CLAVE, SEGUN EL TIPO
000170     10 CPX-VALOR        PIC X(120).              *> KEY-VALUE
000180*     ESTADO DE LA CLAVE : ACTIVE / REVOKED
000190     10 CPX-ESTADO       PIC X(08).               *> KEY-STATUS
000200     10 CPX-FEC-ALTA     PIC X(26).               *> CREATED-AT
000210     10 FILLER           PIC X(10)    VALUE SPACES.
000220******************************************************************
000230* EL LARGO TOTAL DE ESTE REGISTRO ES DE 242 BYTES                *
000240******************************************************************
