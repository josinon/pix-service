000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMDEPBI.
000030 AUTHOR.        M. L. GOMEZ.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - BILLETERA VIRTUAL.
000050 DATE-WRITTEN.  04/02/1994.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO EXCLUSIVO DEL BANCO.
000080******************************************************************
000090*    DEPOSITO EN BILLETERA DIGITAL                                *
000100*    ================================                            *
000110*  FUNCIONAMIENTO                                                *
000120*  * Leer el archivo de depositos solicitados (DEPOS).           *
000130*  * Validar importe, clave de idempotencia y existencia de la   *
000140*    billetera invocando la rutina comun PGMVALCO.                *
000150*  * Si ya existe un movimiento grabado con la misma clave de    *
000160*    idempotencia (REQUEST-ID), el deposito NO se vuelve a        *
000170*    grabar (operacion idempotente) y se informa el saldo sin    *
000180*    cambios.                                                    *
000190*  * En caso contrario, grabar el movimiento en MOVCTA y          *
000200*    actualizar el saldo en SALBILET.                            *
000210*  * Emitir el listado de novedades (FBA 84 bytes) con una linea  *
000220*    por transaccion procesada y los totales de control al       *
000230*    finalizar el proceso.                                       *
000240******************************************************************
000250*    H I S T O R I A L   D E   C A M B I O S
000260*-----------------------------------------------------------------
000270*  FECHA       TICKET    AUTOR   DESCRIPCION
000280*-----------------------------------------------------------------
000290*  04/02/1994  RQ-8902   MLG     ALTA DEL PROGRAMA A PARTIR DEL   RQ-8902 
000300*                                MODELO DE DOS CORTE CONTROL.     RQ-8902 
000310*  08/15/1994  RQ-8902   MLG     SE AGREGA EL CONTROL DE IDEMPO-  RQ-8902 
000320*                                TENCIA CONTRA MOVCTA POR CLAVE   RQ-8902 
000330*                                ALTERNATIVA.                     RQ-8902 
000340*  03/03/1997  RQ-9080   JAP     SE SEPARAN LOS CONTADORES DE     RQ-9080 
000350*                                RECHAZO POR MOTIVO PARA EL       RQ-9080 
000360*                                REPORTE DE CONTROL.              RQ-9080 
000370*  06/30/1998  RQ-9300   MLG     AJUSTE Y2K: FECHAS DE VIGENCIA Y RQ-9300 
000380*                                DE ALTA DEL MOVIMIENTO SE ARMAN  RQ-9300 
000390*                                CON ACCEPT FROM DATE YYYYMMDD.   RQ-9300 
000400*  11/19/2003  RQ-9550   JAP     SE AGREGA COLUMNA SALDO-AFTER AL RQ-9550 
000410*                                LISTADO, A PEDIDO DE AUDITORIA.  RQ-9550 
000420*-----------------------------------------------------------------
000430*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT DEPOS ASSIGN TO DDENTRA
000530     FILE STATUS IS FS-DEPOS.
000540
000550     SELECT BILLETER ASSIGN TO DDBILLET
000560     ORGANIZATION IS INDEXED
000570     ACCESS       IS DYNAMIC
000580     RECORD KEY   IS WS-BIL-CLAVE
000590     FILE STATUS  IS FS-BILLETER.
000600
000610     SELECT MOVCTA ASSIGN TO DDMOVCTA
000620     ORGANIZATION IS INDEXED
000630     ACCESS       IS DYNAMIC
000640     RECORD KEY   IS MOV-LEDGER-ID
000650     ALTERNATE RECORD KEY IS MOV-REQID WITH DUPLICATES
000660     FILE STATUS  IS FS-MOVCTA.
000670
000680     SELECT SALBILET ASSIGN TO DDSALBIL
000690     ORGANIZATION IS INDEXED
000700     ACCESS       IS DYNAMIC
000710     RECORD KEY   IS WS-SBL-CLAVE
000720     FILE STATUS  IS FS-SALBILET.
000730
000740     SELECT LISTADO ASSIGN TO DDLISTA
000750     FILE STATUS IS FS-LISTADO.
000760
000770*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000780 DATA DIVISION.
000790 FILE SECTION.
000800
000810 FD  DEPOS
000820     BLOCK CONTAINS 0 RECORDS
000830     RECORDING MODE IS F.
000840 01  REG-DEPOSITO.
000850     03  DEP-WALLET-ID       PIC X(36).
000860     03  DEP-IMPORTE         PIC S9(11)V99 COMP-3.
000870     03  DEP-REQID           PIC X(36).
000880
000890 FD  BILLETER.
000900     COPY PGM_60-CP-BILLET.
000910 01  WS-BIL-CLAVE REDEFINES REG-BILLETERA PIC X(36).
000920
000930 FD  MOVCTA.
000940     COPY PGM_61-CP-MOVCTA.
000950
000960 FD  SALBILET.
000970     COPY PGM_62-CP-SALBIL.
000980 01  WS-SBL-CLAVE REDEFINES REG-SALDO-BIL PIC X(36).
000990
001000 FD  LISTADO
001010     BLOCK CONTAINS 0 RECORDS
001020     RECORDING MODE IS F.
001030 01  REG-SALIDA      PIC X(84).
001040
001050 WORKING-STORAGE SECTION.
001060*=======================*
001070
001080*----------- ARCHIVOS -------------------------------------------
001090 77  FS-DEPOS                PIC XX     VALUE SPACES.
001100 77  FS-BILLETER              PIC XX     VALUE SPACES.
001110 77  FS-MOVCTA               PIC XX     VALUE SPACES.
001120 77  FS-SALBILET             PIC XX     VALUE SPACES.
001130 77  FS-LISTADO              PIC XX     VALUE SPACES.
001140
001150 77  WS-STATUS-FIN           PIC X.
001160     88  WS-FIN-LECTURA                  VALUE 'Y'.
001170     88  WS-NO-FIN-LECTURA               VALUE 'N'.
001180
001190*----------- VARIABLES DE TRABAJO --------------------------------
001200 77  WS-BIL-EXISTE           PIC X(01)    VALUE 'N'.
001210 77  WS-MOV-DUPLICADO        PIC X(01)    VALUE 'N'.
001220 77  WS-SBL-EXISTE           PIC X(01)    VALUE 'N'.
001230
001240 01  WS-SALDO-GRUPO.
001250     03  WS-SALDO-ANTERIOR   PIC S9(11)V99 COMP-3 VALUE ZEROS.
001260     03  WS-SALDO-NUEVO      PIC S9(11)V99 COMP-3 VALUE ZEROS.
001270
001280 01  WS-SALDO-EDITADO REDEFINES WS-SALDO-GRUPO.
001290     03  WS-SAL-EDIT-1       PIC -Z(09)9.99.
001300     03  WS-SAL-EDIT-2       PIC -Z(09)9.99.
001310
001320*----------- FECHA DE PROCESO -------------------------------------
001330 77  WS-FH-FECHA8            PIC 9(08)    VALUE ZEROS.
001340 77  WS-SELLO-PROCESO        PIC X(26)    VALUE SPACES.
001350
001360*----------- GENERADOR DE LEDGER-ID -------------------------------
001370 01  WS-LEDGER-GEN.
001380     03  WS-LG-FECHA         PIC 9(08)    VALUE ZEROS.
001390     03  WS-LG-SECUENCIA     PIC 9(10)  COMP   VALUE ZEROS.
001400
001410 01  WS-LEDGER-GEN-ALT REDEFINES WS-LEDGER-GEN.
001420     03  WS-LG-COMPLETO      PIC 9(18).
001430
001440*----------- LINKAGE DE LA RUTINA COMUN --------------------------
001450 01  LK-COMUNICACION.
001460     03  LK-FUNCION          PIC X(02)     VALUE SPACES.
001470     03  LK-WALLET-ID        PIC X(36)     VALUE SPACES.
001480     03  LK-BIL-EXISTE       PIC X(01)     VALUE 'N'.
001490     03  LK-BIL-ESTADO       PIC X(08)     VALUE SPACES.
001500     03  LK-IMPORTE          PIC S9(11)V99 COMP-3 VALUE ZEROS.
001510     03  LK-REQID            PIC X(36)     VALUE SPACES.
001520     03  LK-SALDO-ACTUAL     PIC S9(11)V99 COMP-3 VALUE ZEROS.
001530     03  LK-RECHAZO          PIC X(40)     VALUE SPACES.
001540     03  FILLER              PIC X(20)     VALUE SPACES.
001550
001560*----------- CONTADORES DE CONTROL --------------------------------
001570 77  WS-DEP-LEIDOS-CANT      PIC 9(7)   COMP   VALUE ZEROS.
001580 77  WS-DEP-POSTED-CANT      PIC 9(7)   COMP   VALUE ZEROS.
001590 77  WS-DEP-DUPLIC-CANT      PIC 9(7)   COMP   VALUE ZEROS.
001600 77  WS-DEP-REJ-AMT-CANT     PIC 9(7)   COMP   VALUE ZEROS.
001610 77  WS-DEP-REJ-REQ-CANT     PIC 9(7)   COMP   VALUE ZEROS.
001620 77  WS-DEP-REJ-BIL-CANT     PIC 9(7)   COMP   VALUE ZEROS.
001630 77  WS-DEP-POSTED-SUMA      PIC S9(11)V99 COMP-3 VALUE ZEROS.
001640 77  WS-REGISTROS-PRINT      PIC ZZ,ZZZ,ZZ9.
001650 77  WS-SUMA-PRINT           PIC -Z(09)9.99.
001660
001670*----------- LINEAS DE IMPRESION ----------------------------------
001680 01  IMP-TITULO.
001690     03  FILLER              PIC X(20)     VALUE SPACES.
001700     03  FILLER              PIC X(30)     VALUE
001710                     'LISTADO DE DEPOSITOS - BILLET'.
001720     03  FILLER              PIC X(34)     VALUE SPACES.
001730
001740 01  IMP-SUBTITULO.
001750     03  IMP-SUB-WALLET      PIC X(36)     VALUE 'WALLET-ID'.
001760     03  IMP-SUB-OPER        PIC X(10)     VALUE 'OPERATION'.
001770     03  IMP-SUB-IMP         PIC X(14)     VALUE 'AMOUNT'.
001780     03  IMP-SUB-SAL         PIC X(14)     VALUE 'BALANCE-AFTER'.
001790     03  IMP-SUB-EST         PIC X(10)     VALUE 'STATUS'.
001800
001810 01  IMP-DETALLE.
001820     03  IMP-DET-WALLET      PIC X(36)     VALUE SPACES.
001830     03  IMP-DET-OPER        PIC X(10)     VALUE SPACES.
001840     03  IMP-DET-IMP         PIC -Z(09)9.99 VALUE ZEROS.
001850     03  IMP-DET-SAL         PIC -Z(09)9.99 VALUE ZEROS.
001860     03  IMP-DET-EST         PIC X(10)     VALUE SPACES.
001870
001880 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001890
001900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001910 PROCEDURE DIVISION.
001920
001930 MAIN-PROGRAM-I.
001940
001950     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001960     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001970                            UNTIL WS-FIN-LECTURA
001980     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001990
002000 MAIN-PROGRAM-F. GOBACK.
002010
002020*------------------------------------------------------------------
002030 1000-INICIO-I.
002040
002050     SET WS-NO-FIN-LECTURA TO TRUE
002060
002070     OPEN INPUT DEPOS
002080     OPEN INPUT BILLETER
002090     OPEN I-O   MOVCTA
002100     OPEN I-O   SALBILET
002110     OPEN OUTPUT LISTADO
002120
002130     IF FS-DEPOS IS NOT EQUAL '00' THEN
002140        DISPLAY '* ERROR EN OPEN DEPOS = ' FS-DEPOS
002150        SET WS-FIN-LECTURA TO TRUE
002160     END-IF
002170
002180     ACCEPT WS-FH-FECHA8 FROM DATE YYYYMMDD
002190     MOVE WS-FH-FECHA8 TO WS-LG-FECHA
002200
002210     WRITE REG-SALIDA FROM IMP-TITULO
002220     WRITE REG-SALIDA FROM IMP-SUBTITULO.
002230
002240 1000-INICIO-F. EXIT.
002250
002260*------------------------------------------------------------------
002270 2000-PROCESO-I.
002280
002290     PERFORM 2100-LEER-I THRU 2100-LEER-F
002300
002310     IF NOT WS-FIN-LECTURA THEN
002320        PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
002330     END-IF.
002340
002350 2000-PROCESO-F. EXIT.
002360
002370*------------------------------------------------------------------
002380 2100-LEER-I.
002390
002400     READ DEPOS INTO REG-DEPOSITO
002410
002420     EVALUATE FS-DEPOS
002430        WHEN '00'
002440           ADD 1 TO WS-DEP-LEIDOS-CANT
002450        WHEN '10'
002460           SET WS-FIN-LECTURA TO TRUE
002470        WHEN OTHER
002480           DISPLAY '*ERROR EN LECTURA DEPOS : ' FS-DEPOS
002490           SET WS-FIN-LECTURA TO TRUE
002500     END-EVALUATE.
002510
002520 2100-LEER-F. EXIT.
002530
002540*------------------------------------------------------------------
002550 2200-VALIDAR-I.
002560
002570     MOVE DEP-WALLET-ID   TO WS-BIL-CLAVE
002580     READ BILLETER
002590        INVALID KEY
002600           MOVE 'N' TO WS-BIL-EXISTE
002610        NOT INVALID KEY
002620           MOVE 'Y' TO WS-BIL-EXISTE
002630     END-READ
002640
002650     MOVE 'CO'            TO LK-FUNCION
002660     MOVE DEP-WALLET-ID   TO LK-WALLET-ID
002670     MOVE WS-BIL-EXISTE   TO LK-BIL-EXISTE
002680     MOVE BIL-ESTADO      TO LK-BIL-ESTADO
002690     MOVE DEP-IMPORTE     TO LK-IMPORTE
002700     MOVE DEP-REQID       TO LK-REQID
002710     MOVE ZEROS           TO LK-SALDO-ACTUAL
002720
002730     CALL 'PGMVALCO' USING LK-COMUNICACION
002740
002750     IF RETURN-CODE NOT EQUAL ZEROS THEN
002760        PERFORM 2600-RECHAZAR-I THRU 2600-RECHAZAR-F
002770     ELSE
002780        PERFORM 2300-VERIFICAR-DUP-I
002790           THRU 2300-VERIFICAR-DUP-F
002800     END-IF.
002810
002820 2200-VALIDAR-F. EXIT.
002830
002840*------------------------------------------------------------------
002850 2300-VERIFICAR-DUP-I.
002860
002870     MOVE DEP-REQID TO MOV-REQID
002880     MOVE 'N' TO WS-MOV-DUPLICADO
002890
002900     READ MOVCTA KEY IS MOV-REQID
002910        INVALID KEY
002920           MOVE 'N' TO WS-MOV-DUPLICADO
002930        NOT INVALID KEY
002940           MOVE 'Y' TO WS-MOV-DUPLICADO
002950     END-READ
002960
002970     IF WS-MOV-DUPLICADO EQUAL 'Y' THEN
002980        PERFORM 2700-INFORMAR-DUP-I THRU 2700-INFORMAR-DUP-F
002990     ELSE
003000        PERFORM 2400-BUSCAR-SALDO-I THRU 2400-BUSCAR-SALDO-F
003010        PERFORM 2500-GRABAR-MOV-I   THRU 2500-GRABAR-MOV-F
003020     END-IF.
003030
003040 2300-VERIFICAR-DUP-F. EXIT.
003050
003060*------------------------------------------------------------------
003070 2400-BUSCAR-SALDO-I.
003080
003090     MOVE DEP-WALLET-ID TO WS-SBL-CLAVE
003100     READ SALBILET
003110        INVALID KEY
003120           MOVE 'N' TO WS-SBL-EXISTE
003130           MOVE ZEROS TO WS-SALDO-ANTERIOR
003140        NOT INVALID KEY
003150           MOVE 'Y' TO WS-SBL-EXISTE
003160           MOVE SBL-SALDO TO WS-SALDO-ANTERIOR
003170     END-READ.
003180
003190 2400-BUSCAR-SALDO-F. EXIT.
003200
003210*------------------------------------------------------------------
003220 2500-GRABAR-MOV-I.
003230
003240     ADD 1 TO WS-LG-SECUENCIA
003250     ACCEPT WS-FH-FECHA8 FROM DATE YYYYMMDD
003260     MOVE WS-FH-FECHA8 TO WS-LG-FECHA
003270     PERFORM 2250-COMPONER-SELLO-I THRU 2250-COMPONER-SELLO-F
003280
003290     MOVE WS-LG-COMPLETO   TO MOV-LEDGER-ID
003300     MOVE DEP-WALLET-ID    TO MOV-WALLET-ID
003310     MOVE SPACES           TO MOV-TRANSFER-ID
003320     MOVE 'DEPOSIT'        TO MOV-TIPO
003330     MOVE DEP-IMPORTE      TO MOV-IMPORTE
003340     MOVE 'Y'              TO MOV-DISPONIBLE
003350     MOVE WS-SELLO-PROCESO TO MOV-FEC-VIGENCIA
003360     MOVE WS-SELLO-PROCESO TO MOV-FEC-ALTA
003370     MOVE DEP-REQID        TO MOV-REQID
003380     WRITE REG-MOVIMIENTO
003390
003400     ADD DEP-IMPORTE TO WS-SALDO-ANTERIOR GIVING WS-SALDO-NUEVO
003410     MOVE DEP-WALLET-ID    TO WS-SBL-CLAVE
003420     MOVE WS-SALDO-NUEVO   TO SBL-SALDO
003430     MOVE WS-SELLO-PROCESO TO SBL-FEC-ACTUAL
003440
003450     IF WS-SBL-EXISTE EQUAL 'Y' THEN
003460        REWRITE REG-SALDO-BIL
003470     ELSE
003480        WRITE REG-SALDO-BIL
003490     END-IF
003500
003510     ADD 1 TO WS-DEP-POSTED-CANT
003520     ADD DEP-IMPORTE TO WS-DEP-POSTED-SUMA
003530
003540     MOVE DEP-WALLET-ID    TO IMP-DET-WALLET
003550     MOVE 'DEPOSIT'        TO IMP-DET-OPER
003560     MOVE DEP-IMPORTE      TO IMP-DET-IMP
003570     MOVE WS-SALDO-NUEVO   TO IMP-DET-SAL
003580     MOVE 'POSTED'         TO IMP-DET-EST
003590     WRITE REG-SALIDA FROM IMP-DETALLE.
003600
003610 2500-GRABAR-MOV-F. EXIT.
003620
003630*------------------------------------------------------------------
003640 2250-COMPONER-SELLO-I.
003650
003660     MOVE SPACES TO WS-SELLO-PROCESO
003670     STRING WS-FH-FECHA8 (1:4)  DELIMITED BY SIZE
003680            '-'                 DELIMITED BY SIZE
003690            WS-FH-FECHA8 (5:2)  DELIMITED BY SIZE
003700            '-'                 DELIMITED BY SIZE
003710            WS-FH-FECHA8 (7:2)  DELIMITED BY SIZE
003720            'T00.00.00'         DELIMITED BY SIZE
003730       INTO WS-SELLO-PROCESO.
003740
003750 2250-COMPONER-SELLO-F. EXIT.
003760
003770*------------------------------------------------------------------
003780 2600-RECHAZAR-I.
003790
003800     EVALUATE RETURN-CODE
003810        WHEN 05
003820           ADD 1 TO WS-DEP-REJ-AMT-CANT
003830        WHEN 10
003840           ADD 1 TO WS-DEP-REJ-REQ-CANT
003850        WHEN 15
003860           ADD 1 TO WS-DEP-REJ-BIL-CANT
003870        WHEN OTHER
003880           ADD 1 TO WS-DEP-REJ-AMT-CANT
003890     END-EVALUATE
003900
003910     MOVE DEP-WALLET-ID TO IMP-DET-WALLET
003920     MOVE 'DEPOSIT'     TO IMP-DET-OPER
003930     MOVE DEP-IMPORTE   TO IMP-DET-IMP
003940     MOVE ZEROS         TO IMP-DET-SAL
003950     MOVE 'REJECTED'    TO IMP-DET-EST
003960     WRITE REG-SALIDA FROM IMP-DETALLE
003970     DISPLAY '*DEPOSITO RECHAZADO: ' LK-RECHAZO.
003980
003990 2600-RECHAZAR-F. EXIT.
004000
004010*------------------------------------------------------------------
004020 2700-INFORMAR-DUP-I.
004030
004040     ADD 1 TO WS-DEP-DUPLIC-CANT
004050     MOVE ZEROS TO WS-SALDO-NUEVO
004060     MOVE DEP-WALLET-ID TO WS-SBL-CLAVE
004070     READ SALBILET
004080        INVALID KEY
004090           MOVE ZEROS TO WS-SALDO-NUEVO
004100        NOT INVALID KEY
004110           MOVE SBL-SALDO TO WS-SALDO-NUEVO
004120     END-READ
004130
004140     MOVE DEP-WALLET-ID TO IMP-DET-WALLET
004150     MOVE 'DEPOSIT'     TO IMP-DET-OPER
004160     MOVE ZEROS         TO IMP-DET-IMP
004170     MOVE WS-SALDO-NUEVO TO IMP-DET-SAL
004180     MOVE 'DUPLICATE'   TO IMP-DET-EST
004190     WRITE REG-SALIDA FROM IMP-DETALLE.
004200
004210 2700-INFORMAR-DUP-F. EXIT.
004220
004230*------------------------------------------------------------------
004240 9999-FINAL-I.
004250
004260     CLOSE DEPOS
004270     CLOSE BILLETER
004280     CLOSE MOVCTA
004290     CLOSE SALBILET
004300     CLOSE LISTADO
004310
004320     DISPLAY '**********************************************'
004330     DISPLAY 'DEPOSITOS EN BILLETERA - RESUMEN DEL PROCESO'
004340     MOVE WS-DEP-LEIDOS-CANT  TO WS-REGISTROS-PRINT
004350     DISPLAY 'LEIDOS            : ' WS-REGISTROS-PRINT
004360     MOVE WS-DEP-POSTED-CANT  TO WS-REGISTROS-PRINT
004370     DISPLAY 'POSTEADOS         : ' WS-REGISTROS-PRINT
004380     MOVE WS-DEP-POSTED-SUMA  TO WS-SUMA-PRINT
004390     DISPLAY 'IMPORTE POSTEADO  : ' WS-SUMA-PRINT
004400     MOVE WS-DEP-DUPLIC-CANT  TO WS-REGISTROS-PRINT
004410     DISPLAY 'DUPLICADOS        : ' WS-REGISTROS-PRINT
004420     MOVE WS-DEP-REJ-AMT-CANT TO WS-REGISTROS-PRINT
004430     DISPLAY 'RECHAZ. IMPORTE   : ' WS-REGISTROS-PRINT
004440     MOVE WS-DEP-REJ-REQ-CANT TO WS-REGISTROS-PRINT
004450     DISPLAY 'RECHAZ. REQUEST-ID: ' WS-REGISTROS-PRINT
004460     MOVE WS-DEP-REJ-BIL-CANT TO WS-REGISTROS-PRINT
004470     DISPLAY 'RECHAZ. SIN BILLET: ' WS-REGISTROS-PRINT
004480     DISPLAY '**********************************************'.
004490
004500 9999-FINAL-F. EXIT.
