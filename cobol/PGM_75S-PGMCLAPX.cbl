000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMCLAPX.
000030 AUTHOR.        J. A. PEREYRA.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - BILLETERA VIRTUAL.
000050 DATE-WRITTEN.  05/02/1994.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO EXCLUSIVO DEL BANCO.
000080******************************************************************
000090*    ALTA DE CLAVES PIX DE BILLETERA DIGITAL                     *
000100*    ================================                            *
000110*  FUNCIONAMIENTO                                                *
000120*  * Leer el archivo de solicitudes de alta de clave PIX          *
000130*    (CLAPIXREQ), con WALLET-ID, TIPO DE CLAVE Y VALOR.          *
000140*  * Verificar que la billetera exista (BILLETER).                *
000150*  * Validar el VALOR segun el TIPO DE CLAVE:                    *
000160*      CPF    -  11 DIGITOS NUMERICOS EXACTOS.                    *
000170*      EMAIL  -  UN SOLO '@', ALGO ANTES, ALGO DESPUES Y UN       *
000175*                PUNTO EN EL DOMINIO CON CONTENIDO A AMBOS LADOS. *
000180*      PHONE  -  '+' SEGUIDO DE 11 A 14 DIGITOS NUMERICOS.        *
000190*      RANDOM -  EL VALOR RECIBIDO SE IGNORA; SE GENERA UNA       *
000200*                CLAVE DE 32 CARACTERES HEXADECIMALES EN          *
000210*                MINUSCULA (VER 2340-GENERAR-ALEATORIO-I).       *
000220*  * Grabar la clave en CLAPIX con ESTADO = ACTIVE y emitir el    *
000230*    listado de novedades con los totales de control.            *
000240******************************************************************
000250*    H I S T O R I A L   D E   C A M B I O S
000260*-----------------------------------------------------------------
000270*  FECHA       TICKET    AUTOR   DESCRIPCION
000280*-----------------------------------------------------------------
000290*  05/02/1994  RQ-8950   JAP     ALTA DEL PROGRAMA, A PARTIR DEL  RQ-8950 
000300*                                MODELO DE APAREO DE LA CLASE     RQ-8950 
000310*                                SINCRONICA 32, REEMPLAZANDO EL   RQ-8950 
000320*                                CURSOR DB2 POR VALIDACIONES DE   RQ-8950 
000330*                                CLAVE PIX POR TIPO.              RQ-8950 
000340*  10/11/1994  RQ-8950   JAP     SE AGREGA LA CLAVE RANDOM CON    RQ-8950 
000350*                                GENERADOR PSEUDOALEATORIO PROPIO RQ-8950 
000360*                                (SIN FUNCION DE LENGUAJE).       RQ-8950 
000370*  04/22/1997  RQ-9090   MLG     SE DESGLOSAN LOS CONTADORES DE   RQ-9090 
000380*                                RECHAZO POR TIPO DE CLAVE.       RQ-9090 
000390*  06/30/1998  RQ-9300   JAP     AJUSTE Y2K: SELLO DE ALTA DE LA  RQ-9300 
000400*                                CLAVE ARMADO CON ACCEPT FROM     RQ-9300
000405*                                DATE YYYYMMDD (4 DIGITOS DE      RQ-9300
000410*                                ANIO).                           RQ-9300
000415*  11/03/2000  RQ-9390   MLG     SE AGREGA DISPLAY DEL NUMERO DE  RQ-9390
000416*                                SECUENCIA GENERADO, A PEDIDO DE  RQ-9390
000417*                                OPERACIONES PARA SEGUIR EL ALTA  RQ-9390
000418*                                DE CLAVES EN LA CONSOLA DEL JOB. RQ-9390
000419*  02/14/2001  RQ-9430   JAP     SE AGREGA EL DESCARTE DE         RQ-9430
000420*                                BLANCOS A LA IZQUIERDA DEL       RQ-9430
000421*                                VALOR RECIBIDO (CPF/EMAIL/       RQ-9430
000422*                                PHONE) ANTES DE VALIDARLO, A     RQ-9430
000423*                                PEDIDO DE OPERACIONES POR        RQ-9430
000424*                                RECHAZOS INDEBIDOS CUANDO LA     RQ-9430
000425*                                TRANSACCION NO LLEGA ALINEADA    RQ-9430
000426*                                A IZQUIERDA.                     RQ-9430
000427*  08/09/2001  RQ-9455   MLG     LA VALIDACION DE EMAIL NO        RQ-9455
000428*                                EXIGIA PUNTO EN EL DOMINIO; SE    RQ-9455
000429*                                AGREGA LA VERIFICACION DEL       RQ-9455
000430*                                PUNTO LUEGO DE LA '@', CON       RQ-9455
000431*                                CONTENIDO A AMBOS LADOS.         RQ-9455
000432*-----------------------------------------------------------------
000433*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT CLAPIXREQ ASSIGN TO DDENTRA
000530     FILE STATUS IS FS-CLAPIXRQ.
000540
000550     SELECT BILLETER ASSIGN TO DDBILLET
000560     ORGANIZATION IS INDEXED
000570     ACCESS       IS DYNAMIC
000580     RECORD KEY   IS WS-BIL-CLAVE
000590     FILE STATUS  IS FS-BILLETER.
000600
000610     SELECT CLAPIX ASSIGN TO DDCLAPIX
000620     ORGANIZATION IS INDEXED
000630     ACCESS       IS DYNAMIC
000640     RECORD KEY   IS WS-CPX-CLAVE
000650     FILE STATUS  IS FS-CLAPIX.
000660
000670     SELECT LISTADO ASSIGN TO DDLISTA
000680     FILE STATUS IS FS-LISTADO.
000690
000700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000710 DATA DIVISION.
000720 FILE SECTION.
000730
000740 FD  CLAPIXREQ
000750     BLOCK CONTAINS 0 RECORDS
000760     RECORDING MODE IS F.
000770 01  REG-CLAPIXREQ.
000780     03  SOL-WALLET-ID       PIC X(36).
000790     03  SOL-TIPO            PIC X(06).
000800     03  SOL-VALOR           PIC X(120).
000810
000820 FD  BILLETER.
000830     COPY PGM_60-CP-BILLET.
000840 01  WS-BIL-CLAVE REDEFINES REG-BILLETERA PIC X(36).
000850
000860 FD  CLAPIX.
000870     COPY PGM_63-CP-CLAPIX.
000880 01  WS-CPX-CLAVE REDEFINES REG-CLAVE-PIX PIC X(36).
000890
000900 FD  LISTADO
000910     BLOCK CONTAINS 0 RECORDS
000920     RECORDING MODE IS F.
000930 01  REG-SALIDA      PIC X(80).
000940
000950 WORKING-STORAGE SECTION.
000960*=======================*
000970
000980*----------- ARCHIVOS -------------------------------------------
000990 77  FS-CLAPIXRQ             PIC XX     VALUE SPACES.
001000 77  FS-BILLETER              PIC XX     VALUE SPACES.
001010 77  FS-CLAPIX               PIC XX     VALUE SPACES.
001020 77  FS-LISTADO              PIC XX     VALUE SPACES.
001030
001040 77  WS-STATUS-FIN           PIC X.
001050     88  WS-FIN-LECTURA                  VALUE 'Y'.
001060     88  WS-NO-FIN-LECTURA               VALUE 'N'.
001070
001080*----------- VARIABLES DE TRABAJO --------------------------------
001090 77  WS-BIL-EXISTE           PIC X(01)    VALUE 'N'.
001100 77  WS-CLAVE-VALIDA         PIC X(01)    VALUE 'N'.
001110 77  WS-RECHAZO-MJE          PIC X(40)    VALUE SPACES.
001120 77  WS-LEN-VALOR            PIC 9(03)  COMP   VALUE ZEROS.
001130 77  WS-DIG-CUENTA           PIC 9(03)  COMP   VALUE ZEROS.
001140 77  WS-CONT-ARROBA          PIC 9(03)  COMP   VALUE ZEROS.
001141*          CAMPOS DE APOYO PARA EL DESCARTE DE BLANCOS A LA
001142*          IZQUIERDA DEL VALOR RECIBIDO (RQ-9430).
001143 77  WS-POS-INICIO           PIC 9(03)  COMP   VALUE ZEROS.
001144 77  WS-POS-INDICE           PIC 9(03)  COMP   VALUE ZEROS.
001145 77  WS-LARGO-TRIM           PIC 9(03)  COMP   VALUE ZEROS.
001146 77  WS-VALOR-TRIM           PIC X(120)        VALUE SPACES.
001147*          CAMPOS DE APOYO PARA LA VALIDACION DEL PUNTO EN EL
001148*          DOMINIO DE LA CLAVE EMAIL (RQ-9455).
001149 77  WS-EMAIL-LOCAL          PIC X(120)        VALUE SPACES.
001150 77  WS-EMAIL-DOMINIO        PIC X(120)        VALUE SPACES.
001151 77  WS-DOM-INDICE           PIC 9(03)  COMP   VALUE ZEROS.
001152 77  WS-POS-PUNTO            PIC 9(03)  COMP   VALUE ZEROS.
001153 77  WS-POS-DESPUES          PIC 9(03)  COMP   VALUE ZEROS.
001154 77  WS-LARGO-DESPUES        PIC 9(03)  COMP   VALUE ZEROS.
001155 77  WS-EMAIL-TIENE-PUNTO    PIC X(01)         VALUE 'N'.
001156
001160*----------- GENERADOR DE CLAVE ALEATORIA -------------------------
001170 77  WS-HEX-TABLA            PIC X(16)  VALUE '0123456789abcdef'.
001180 77  WS-HEX-INDICE           PIC 9(02)  COMP   VALUE ZEROS.
001190 77  WS-HEX-NIBBLE           PIC 9(02)  COMP   VALUE ZEROS.
001200 77  WS-RND-SEMILLA          PIC 9(09)  COMP   VALUE ZEROS.
001210 77  WS-RND-TRABAJO          PIC 9(09)  COMP   VALUE ZEROS.
001220 77  WS-RND-DESCARTE         PIC 9(09)  COMP   VALUE ZEROS.
001230 77  WS-HORA-HHMMSSCC        PIC 9(08)         VALUE ZEROS.
001240 01  WS-CLAVE-RANDOM         PIC X(32)         VALUE SPACES.
001250
001260*----------- GENERADOR DE PIX-KEY-ID ------------------------------
001270 01  WS-PKI-GEN.
001280     03  WS-PKI-FECHA        PIC 9(08)    VALUE ZEROS.
001290     03  WS-PKI-SECUENCIA    PIC 9(09)  COMP   VALUE ZEROS.
001295
001297 01  WS-PKI-GEN-ALT REDEFINES WS-PKI-GEN PIC 9(17).
001300 77  WS-PKI-PREFIJO          PIC X(04)  VALUE 'PIX-'.
001310
001320*----------- FECHA DE PROCESO -------------------------------------
001330 77  WS-FH-FECHA8            PIC 9(08)    VALUE ZEROS.
001340 77  WS-SELLO-PROCESO        PIC X(26)    VALUE SPACES.
001350
001360*----------- CONTADORES DE CONTROL --------------------------------
001370 77  WS-SOL-LEIDAS-CANT      PIC 9(7)   COMP   VALUE ZEROS.
001380 77  WS-SOL-ALTA-CANT        PIC 9(7)   COMP   VALUE ZEROS.
001390 77  WS-SOL-REJ-CPF-CANT     PIC 9(7)   COMP   VALUE ZEROS.
001400 77  WS-SOL-REJ-MAIL-CANT    PIC 9(7)   COMP   VALUE ZEROS.
001410 77  WS-SOL-REJ-FONE-CANT    PIC 9(7)   COMP   VALUE ZEROS.
001420 77  WS-SOL-REJ-BIL-CANT     PIC 9(7)   COMP   VALUE ZEROS.
001430 77  WS-REGISTROS-PRINT      PIC ZZ,ZZZ,ZZ9.
001440
001450*----------- LINEAS DE IMPRESION ----------------------------------
001460 01  IMP-TITULO.
001470     03  FILLER              PIC X(20)     VALUE SPACES.
001480     03  FILLER              PIC X(30)     VALUE
001490                     'LISTADO DE CLAVES PIX - BILLET'.
001500     03  FILLER              PIC X(30)     VALUE SPACES.
001510
001520 01  IMP-SUBTITULO.
001530     03  IMP-SUB-WALLET      PIC X(36)     VALUE 'WALLET-ID'.
001540     03  IMP-SUB-TIPO        PIC X(08)     VALUE 'KEY-TYPE'.
001550     03  IMP-SUB-EST         PIC X(10)     VALUE 'STATUS'.
001560     03  FILLER              PIC X(26)     VALUE SPACES.
001570
001580 01  IMP-DETALLE.
001590     03  IMP-DET-WALLET      PIC X(36)     VALUE SPACES.
001600     03  IMP-DET-TIPO        PIC X(08)     VALUE SPACES.
001610     03  IMP-DET-EST         PIC X(10)     VALUE SPACES.
001620     03  FILLER              PIC X(26)     VALUE SPACES.
001630
001640 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001650
001660*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001670 PROCEDURE DIVISION.
001680
001690 MAIN-PROGRAM-I.
001700
001710     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001720     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001730                            UNTIL WS-FIN-LECTURA
001740     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001750
001760 MAIN-PROGRAM-F. GOBACK.
001770
001780*------------------------------------------------------------------
001790 1000-INICIO-I.
001800
001810     SET WS-NO-FIN-LECTURA TO TRUE
001820
001830     OPEN INPUT CLAPIXREQ
001840     OPEN INPUT BILLETER
001850     OPEN I-O   CLAPIX
001860     OPEN OUTPUT LISTADO
001870
001880     IF FS-CLAPIXRQ IS NOT EQUAL '00' THEN
001890        DISPLAY '* ERROR EN OPEN CLAPIXREQ = ' FS-CLAPIXRQ
001900        SET WS-FIN-LECTURA TO TRUE
001910     END-IF
001920
001930     ACCEPT WS-FH-FECHA8 FROM DATE YYYYMMDD
001940     MOVE WS-FH-FECHA8 TO WS-PKI-FECHA
001950
001960     WRITE REG-SALIDA FROM IMP-TITULO
001970     WRITE REG-SALIDA FROM IMP-SUBTITULO.
001980
001990 1000-INICIO-F. EXIT.
002000
002010*------------------------------------------------------------------
002020 2000-PROCESO-I.
002030
002040     PERFORM 2100-LEER-I THRU 2100-LEER-F
002050
002060     IF NOT WS-FIN-LECTURA THEN
002070        PERFORM 2200-VALIDAR-BILLETERA-I
002080           THRU 2200-VALIDAR-BILLETERA-F
002090     END-IF.
002100
002110 2000-PROCESO-F. EXIT.
002120
002130*------------------------------------------------------------------
002140 2100-LEER-I.
002150
002160     READ CLAPIXREQ INTO REG-CLAPIXREQ
002170
002180     EVALUATE FS-CLAPIXRQ
002190        WHEN '00'
002200           ADD 1 TO WS-SOL-LEIDAS-CANT
002210        WHEN '10'
002220           SET WS-FIN-LECTURA TO TRUE
002230        WHEN OTHER
002240           DISPLAY '*ERROR EN LECTURA CLAPIXREQ : ' FS-CLAPIXRQ
002250           SET WS-FIN-LECTURA TO TRUE
002260     END-EVALUATE.
002270
002280 2100-LEER-F. EXIT.
002290
002300*------------------------------------------------------------------
002310 2200-VALIDAR-BILLETERA-I.
002320
002330     MOVE SOL-WALLET-ID TO WS-BIL-CLAVE
002340     READ BILLETER
002350        INVALID KEY
002360           MOVE 'N' TO WS-BIL-EXISTE
002370        NOT INVALID KEY
002380           MOVE 'Y' TO WS-BIL-EXISTE
002390     END-READ
002400
002410     IF WS-BIL-EXISTE NOT EQUAL 'Y' THEN
002420        ADD 1 TO WS-SOL-REJ-BIL-CANT
002430        MOVE 'WALLET NOT FOUND' TO WS-RECHAZO-MJE
002440        PERFORM 2600-RECHAZAR-I THRU 2600-RECHAZAR-F
002450     ELSE
002460        PERFORM 2300-VALIDAR-VALOR-I THRU 2300-VALIDAR-VALOR-F
002470     END-IF.
002480
002490 2200-VALIDAR-BILLETERA-F. EXIT.
002500
002510*-----  DESPACHA LA VALIDACION SEGUN EL TIPO DE CLAVE  ------------
002520 2300-VALIDAR-VALOR-I.
002530
002540     MOVE 'N' TO WS-CLAVE-VALIDA
002550
002560     EVALUATE SOL-TIPO
002570        WHEN 'CPF'
002575           PERFORM 2305-NORMALIZAR-VALOR-I
002576              THRU 2305-NORMALIZAR-VALOR-F
002580           PERFORM 2310-VALID-CPF-I   THRU 2310-VALID-CPF-F
002590        WHEN 'EMAIL'
002595           PERFORM 2305-NORMALIZAR-VALOR-I
002596              THRU 2305-NORMALIZAR-VALOR-F
002600           PERFORM 2320-VALID-EMAIL-I THRU 2320-VALID-EMAIL-F
002610        WHEN 'PHONE'
002615           PERFORM 2305-NORMALIZAR-VALOR-I
002616              THRU 2305-NORMALIZAR-VALOR-F
002620           PERFORM 2330-VALID-PHONE-I THRU 2330-VALID-PHONE-F
002630        WHEN 'RANDOM'
002640           PERFORM 2340-VALID-RANDOM-I THRU 2340-VALID-RANDOM-F
002650        WHEN OTHER
002660           MOVE 'N' TO WS-CLAVE-VALIDA
002670           MOVE 'UNKNOWN KEY-TYPE' TO WS-RECHAZO-MJE
002680     END-EVALUATE
002690
002700     IF WS-CLAVE-VALIDA EQUAL 'Y' THEN
002710        PERFORM 2400-GENERAR-CLAVE-I THRU 2400-GENERAR-CLAVE-F
002720        PERFORM 2500-GRABAR-I        THRU 2500-GRABAR-F
002730     ELSE
002740        PERFORM 2600-RECHAZAR-I      THRU 2600-RECHAZAR-F
002750     END-IF.
002760
002770 2300-VALIDAR-VALOR-F. EXIT.
002780
002781*-----  DESCARTA BLANCOS A LA IZQUIERDA DE SOL-VALOR ANTES DE -------
002782*-----  VALIDAR EL FORMATO (CPF/EMAIL/PHONE, NO SE APLICA A RANDOM)--
002783 2305-NORMALIZAR-VALOR-I.
002784
002785     MOVE ZEROS  TO WS-POS-INICIO
002786     MOVE SPACES TO WS-VALOR-TRIM
002787
002788     PERFORM 2306-BUSCAR-INICIO-I THRU 2306-BUSCAR-INICIO-F
002789        VARYING WS-POS-INDICE FROM 1 BY 1
002790           UNTIL WS-POS-INDICE GREATER THAN 120
002791              OR WS-POS-INICIO NOT EQUAL ZEROS
002792
002793     IF WS-POS-INICIO GREATER THAN 1
002794        COMPUTE WS-LARGO-TRIM = 121 - WS-POS-INICIO
002795        MOVE SOL-VALOR (WS-POS-INICIO:WS-LARGO-TRIM) TO WS-VALOR-TRIM
002796        MOVE WS-VALOR-TRIM TO SOL-VALOR
002797     END-IF.
002798
002799 2305-NORMALIZAR-VALOR-F. EXIT.
002800
002801*-----  BUSCA LA PRIMER POSICION NO BLANCA DE SOL-VALOR  -----------
002802 2306-BUSCAR-INICIO-I.
002803
002804     IF SOL-VALOR (WS-POS-INDICE:1) NOT EQUAL SPACE
002805        MOVE WS-POS-INDICE TO WS-POS-INICIO
002806     END-IF.
002807
002808 2306-BUSCAR-INICIO-F. EXIT.
002809
002811*-----  CPF: 11 DIGITOS NUMERICOS EXACTOS  -------------------------
002812 2310-VALID-CPF-I.
002813
002814     IF SOL-VALOR (1:11) IS NUMERIC
002815        AND SOL-VALOR (12:109) EQUAL SPACES THEN
002816        MOVE 'Y' TO WS-CLAVE-VALIDA
002817     ELSE
002818        MOVE 'N' TO WS-CLAVE-VALIDA
002819        MOVE 'INVALID CPF KEY' TO WS-RECHAZO-MJE
002820        ADD 1 TO WS-SOL-REJ-CPF-CANT
002821     END-IF.
002822
002823 2310-VALID-CPF-F. EXIT.
002824
002825*-----  EMAIL: UN SOLO '@', CON CONTENIDO ANTES Y DESPUES, Y UN ----
002826*-----  PUNTO EN EL DOMINIO CON CONTENIDO A AMBOS LADOS  -----------
002827 2320-VALID-EMAIL-I.
002828
002829     MOVE ZEROS  TO WS-CONT-ARROBA
002830     MOVE SPACES TO WS-EMAIL-LOCAL
002831     MOVE SPACES TO WS-EMAIL-DOMINIO
002832     MOVE ZEROS  TO WS-POS-PUNTO
002833     MOVE 'N'    TO WS-EMAIL-TIENE-PUNTO
002834     INSPECT SOL-VALOR TALLYING WS-CONT-ARROBA FOR ALL '@'
002835
002836     IF WS-CONT-ARROBA EQUAL 1
002837        AND SOL-VALOR (1:1) NOT EQUAL '@'
002838        AND SOL-VALOR NOT EQUAL SPACES
002839        UNSTRING SOL-VALOR DELIMITED BY '@'
002840           INTO WS-EMAIL-LOCAL WS-EMAIL-DOMINIO
002841
002842        PERFORM 2321-BUSCAR-PUNTO-I THRU 2321-BUSCAR-PUNTO-F
002843           VARYING WS-DOM-INDICE FROM 1 BY 1
002844              UNTIL WS-DOM-INDICE GREATER THAN 120
002845                 OR WS-POS-PUNTO NOT EQUAL ZEROS
002846
002847        IF WS-POS-PUNTO GREATER THAN 1
002848           AND WS-POS-PUNTO LESS THAN 120
002849           COMPUTE WS-POS-DESPUES   = WS-POS-PUNTO + 1
002850           COMPUTE WS-LARGO-DESPUES = 120 - WS-POS-PUNTO
002851           IF WS-EMAIL-DOMINIO (WS-POS-DESPUES:WS-LARGO-DESPUES)
002852                 NOT EQUAL SPACES
002853              MOVE 'Y' TO WS-EMAIL-TIENE-PUNTO
002854           END-IF
002855        END-IF
002856     END-IF
002857
002858     IF WS-EMAIL-TIENE-PUNTO EQUAL 'Y'
002859        MOVE 'Y' TO WS-CLAVE-VALIDA
002860     ELSE
002861        MOVE 'N' TO WS-CLAVE-VALIDA
002862        MOVE 'INVALID EMAIL KEY' TO WS-RECHAZO-MJE
002863        ADD 1 TO WS-SOL-REJ-MAIL-CANT
002864     END-IF.
002865
002866 2320-VALID-EMAIL-F. EXIT.
002867
002868*-----  BUSCA LA PRIMER POSICION DEL PUNTO EN EL DOMINIO  -----------
002869 2321-BUSCAR-PUNTO-I.
002870
002871     IF WS-EMAIL-DOMINIO (WS-DOM-INDICE:1) EQUAL '.'
002872        MOVE WS-DOM-INDICE TO WS-POS-PUNTO
002873     END-IF.
002874
002875 2321-BUSCAR-PUNTO-F. EXIT.
002876
002877*-----  PHONE: '+' Y 11 A 14 DIGITOS NUMERICOS  --------------------
002878 2330-VALID-PHONE-I.
003130
003140     MOVE ZEROS TO WS-LEN-VALOR
003150     INSPECT SOL-VALOR TALLYING WS-LEN-VALOR
003160        FOR CHARACTERS BEFORE INITIAL SPACE
003170
003180     COMPUTE WS-DIG-CUENTA = WS-LEN-VALOR - 1
003190
003200     IF SOL-VALOR (1:1) EQUAL '+'
003210        AND WS-DIG-CUENTA NOT LESS THAN 11
003220        AND WS-DIG-CUENTA NOT GREATER THAN 14
003230        AND SOL-VALOR (2:WS-DIG-CUENTA) IS NUMERIC THEN
003240        MOVE 'Y' TO WS-CLAVE-VALIDA
003250     ELSE
003260        MOVE 'N' TO WS-CLAVE-VALIDA
003270        MOVE 'INVALID PHONE KEY' TO WS-RECHAZO-MJE
003280        ADD 1 TO WS-SOL-REJ-FONE-CANT
003290     END-IF.
003300
003310 2330-VALID-PHONE-F. EXIT.
003320
003330*-----  RANDOM: SE IGNORA EL VALOR RECIBIDO  -----------------------
003340 2340-VALID-RANDOM-I.
003350
003360     PERFORM 2350-GENERAR-ALEATORIO-I
003370        THRU 2350-GENERAR-ALEATORIO-F
003380     MOVE WS-CLAVE-RANDOM TO SOL-VALOR (1:32)
003390     MOVE SPACES          TO SOL-VALOR (33:88)
003400     MOVE 'Y' TO WS-CLAVE-VALIDA.
003410
003420 2340-VALID-RANDOM-F. EXIT.
003430
003440*-----  GENERADOR PSEUDOALEATORIO PROPIO (LCG CASERO)  -------------
003450*  NO SE USA NINGUNA FUNCION DE LENGUAJE: LA SEMILLA SE TOMA DE
003460*  LA HORA DEL RELOJ Y SE HACE EVOLUCIONAR CON UNA FORMULA
003470*  MULTIPLICATIVA SIMPLE, TOMANDO EL RESTO DE CADA PASO COMO
003480*  NIBBLE HEXADECIMAL.
003490 2350-GENERAR-ALEATORIO-I.
003500
003510     ACCEPT WS-HORA-HHMMSSCC FROM TIME
003520     MOVE WS-HORA-HHMMSSCC TO WS-RND-SEMILLA
003530     ADD WS-SOL-LEIDAS-CANT TO WS-RND-SEMILLA
003540     MOVE SPACES TO WS-CLAVE-RANDOM
003550
003560     PERFORM 2355-PASO-ALEATORIO-I THRU 2355-PASO-ALEATORIO-F
003570        VARYING WS-HEX-INDICE FROM 1 BY 1
003580           UNTIL WS-HEX-INDICE GREATER THAN 32.
003590
003600 2350-GENERAR-ALEATORIO-F. EXIT.
003610
003620 2355-PASO-ALEATORIO-I.
003630
003640     COMPUTE WS-RND-TRABAJO =
003650             (WS-RND-SEMILLA * 31) + 17
003660     DIVIDE WS-RND-TRABAJO BY 99999937
003670        GIVING WS-RND-DESCARTE
003680        REMAINDER WS-RND-SEMILLA
003690     DIVIDE WS-RND-SEMILLA BY 16
003700        GIVING WS-RND-DESCARTE
003710        REMAINDER WS-HEX-NIBBLE
003720     MOVE WS-HEX-TABLA (WS-HEX-NIBBLE + 1:1)
003730        TO WS-CLAVE-RANDOM (WS-HEX-INDICE:1).
003740
003750 2355-PASO-ALEATORIO-F. EXIT.
003760*------------------------------------------------------------------
003770 2400-GENERAR-CLAVE-I.
003780
003790     ADD 1 TO WS-PKI-SECUENCIA
003795     DISPLAY '*GENERANDO PIX-KEY-ID Nro. ' WS-PKI-GEN-ALT
003800     PERFORM 2450-COMPONER-SELLO-I THRU 2450-COMPONER-SELLO-F.
003810
003820 2400-GENERAR-CLAVE-F. EXIT.
003830
003840 2450-COMPONER-SELLO-I.
003850
003860     MOVE SPACES TO WS-SELLO-PROCESO
003870     STRING WS-FH-FECHA8 (1:4)  DELIMITED BY SIZE
003880            '-'                 DELIMITED BY SIZE
003890            WS-FH-FECHA8 (5:2)  DELIMITED BY SIZE
003900            '-'                 DELIMITED BY SIZE
003910            WS-FH-FECHA8 (7:2)  DELIMITED BY SIZE
003920            'T00.00.00'         DELIMITED BY SIZE
003930       INTO WS-SELLO-PROCESO.
003940
003950 2450-COMPONER-SELLO-F. EXIT.
003960
003970*------------------------------------------------------------------
003980 2500-GRABAR-I.
003990
004000     MOVE SPACES TO REG-CLAVE-PIX
004010     STRING WS-PKI-PREFIJO          DELIMITED BY SIZE
004020            WS-PKI-FECHA            DELIMITED BY SIZE
004030            '-'                     DELIMITED BY SIZE
004040            WS-PKI-SECUENCIA        DELIMITED BY SIZE
004050       INTO CPX-PIX-KEY-ID
004060     MOVE SOL-WALLET-ID       TO CPX-WALLET-ID
004070     MOVE SOL-TIPO            TO CPX-TIPO
004080     MOVE SOL-VALOR           TO CPX-VALOR
004090     MOVE 'ACTIVE'            TO CPX-ESTADO
004100     MOVE WS-SELLO-PROCESO    TO CPX-FEC-ALTA
004110
004120     WRITE REG-CLAVE-PIX
004130
004140     ADD 1 TO WS-SOL-ALTA-CANT
004150
004160     MOVE SOL-WALLET-ID  TO IMP-DET-WALLET
004170     MOVE SOL-TIPO       TO IMP-DET-TIPO
004180     MOVE 'ACTIVE'       TO IMP-DET-EST
004190     WRITE REG-SALIDA FROM IMP-DETALLE.
004200
004210 2500-GRABAR-F. EXIT.
004220
004230*------------------------------------------------------------------
004240 2600-RECHAZAR-I.
004250
004260     MOVE SOL-WALLET-ID  TO IMP-DET-WALLET
004270     MOVE SOL-TIPO       TO IMP-DET-TIPO
004280     MOVE 'REJECTED'     TO IMP-DET-EST
004290     WRITE REG-SALIDA FROM IMP-DETALLE
004300     DISPLAY '*CLAVE PIX RECHAZADA: ' WS-RECHAZO-MJE.
004310
004320 2600-RECHAZAR-F. EXIT.
004330
004340*------------------------------------------------------------------
004350 9999-FINAL-I.
004360
004370     CLOSE CLAPIXREQ
004380     CLOSE BILLETER
004390     CLOSE CLAPIX
004400     CLOSE LISTADO
004410
004420     DISPLAY '**********************************************'
004430     DISPLAY 'ALTA DE CLAVES PIX - RESUMEN DEL PROCESO'
004440     MOVE WS-SOL-LEIDAS-CANT   TO WS-REGISTROS-PRINT
004450     DISPLAY 'LEIDAS            : ' WS-REGISTROS-PRINT
004460     MOVE WS-SOL-ALTA-CANT     TO WS-REGISTROS-PRINT
004470     DISPLAY 'ALTA OK           : ' WS-REGISTROS-PRINT
004480     MOVE WS-SOL-REJ-CPF-CANT  TO WS-REGISTROS-PRINT
004490     DISPLAY 'RECHAZ. CPF       : ' WS-REGISTROS-PRINT
004500     MOVE WS-SOL-REJ-MAIL-CANT TO WS-REGISTROS-PRINT
004510     DISPLAY 'RECHAZ. EMAIL     : ' WS-REGISTROS-PRINT
004520     MOVE WS-SOL-REJ-FONE-CANT TO WS-REGISTROS-PRINT
004530     DISPLAY 'RECHAZ. PHONE     : ' WS-REGISTROS-PRINT
004540     MOVE WS-SOL-REJ-BIL-CANT  TO WS-REGISTROS-PRINT
004550     DISPLAY 'RECHAZ. SIN BILLET: ' WS-REGISTROS-PRINT
004560     DISPLAY '**********************************************'.
004570
004580 9999-FINAL-F. EXIT.
