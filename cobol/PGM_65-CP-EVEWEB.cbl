000010*    EVEWEB
000020**************************************
000030*     LAYOUT EVENTO WEBHOOK PIX      *
000040*     ARCHIVO EVEWEB.SEQ (ENTRADA)   *
000050*     LARGO REGISTRO = 114 BYTES     *
000060**************************************
000070*  1994-04-22 RQ-8902 JAP  ALTA DEL LAYOUT DE NOTIFICACIONES      RQ-8902 
000080*              WEBHOOK RECIBIDAS DEL BANCO CENTRAL.               RQ-8902 
000090 01  REG-EVT-WEBHOOK.
000100     03  WHK-E2E-ID          PIC X(33)    VALUE SPACES.
000110*     CLAVE DE IDEMPOTENCIA DE ESTA NOTIFICACION
000120     03  WHK-EVENT-ID        PIC X(36)    VALUE SPACES.
000130*     TIPO DE EVENTO : CONFIRMED / REJECTED / PENDING
000140     03  WHK-TIPO-EVT        PIC X(09)    VALUE SPACES.
000150     03  WHK-FEC-EVENTO      PIC X(26)    VALUE SPACES.
000160     03  FILLER              PIC X(10)    VALUE SPACES.
