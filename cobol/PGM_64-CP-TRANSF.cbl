000010*    TRANSF
000020**************************************
000030*       LAYOUT TRANSFERENCIA PIX      *
000040*       ARCHIVO TRANSFER.KSDS.VSAM    *
000050*       CLAVE (1:33) END-TO-END-ID    *
000060**************************************
000070*  1994-04-09 RQ-8902 JAP  ALTA DEL LAYOUT DE TRANSFERENCIAS PIX. RQ-8902 
000080*  1996-09-14 RQ-9260 MLG  SE AGREGA TRF-MOTIVO PARA INFORMAR EL  RQ-9260 
000090*              RECHAZO DE LA TRANSFERENCIA AL BANCO CENTRAL.      RQ-9260 
000100 01  REG-TRANSFEREN.
000110     03  TRF-TRANSFER-ID     PIC X(36)    VALUE SPACES.
000120*     IDENTIFICADOR UNICO DEL BANCO CENTRAL ("E" + 32 HEX)
000130     03  TRF-E2E-ID          PIC X(33)    VALUE SPACES.
000140     03  TRF-BIL-ORIGEN      PIC X(36)    VALUE SPACES.
000150     03  TRF-BIL-DESTINO     PIC X(36)    VALUE SPACES.
000160     03  TRF-IMPORTE         PIC S9(11)V99 COMP-3 VALUE ZEROS.
000170     03  TRF-MONEDA          PIC X(03)    VALUE 'BRL'.
000180*     ESTADO : PENDING / CONFIRMED / REJECTED
000190     03  TRF-ESTADO          PIC X(09)    VALUE SPACES.
000200*     MOTIVO DE RECHAZO, EN BLANCO SI NO CORRESPONDE
000210     03  TRF-MOTIVO          PIC X(40)    VALUE SPACES.
000220     03  TRF-FEC-INICIO      PIC X(26)    VALUE SPACES.
000230*     FECHA DE APLICACION, EN BLANCO HASTA QUE SE APLIQUE
000240     03  TRF-FEC-APLICA      PIC X(26)    VALUE SPACES.
000250     03  FILLER              PIC X(08)    VALUE SPACES.
