000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMVALCO.
000030 AUTHOR.        J. A. PEREYRA.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - BILLETERA VIRTUAL.
000050 DATE-WRITTEN.  03/14/1994.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO EXCLUSIVO DEL BANCO.
000080******************************************************************
000090*    RUTINA COMUN DE VALIDACION DE OPERACIONES DE BILLETERA      *
000100*    ==============================================              *
000110*                                                                *
000120*  - RECIBE POR LINKAGE LOS DATOS YA LEIDOS DE BILLETER Y        *
000130*    SALBILET (EL PROGRAMA INVOCANTE HACE LA LECTURA; ESTA       *
000140*    RUTINA SOLO APLICA LAS REGLAS DE NEGOCIO).                  *
000150*  - LK-FUNCION = 'CO' VALIDA LOS GUARDIAS COMUNES DE TODA        *
000160*    OPERACION (IMPORTE, CLAVE DE IDEMPOTENCIA, EXISTENCIA Y     *
000170*    ESTADO DE LA BILLETERA).                                    *
000180*  - LK-FUNCION = 'FO' VALIDA FONDOS SUFICIENTES PARA UN RETIRO. *
000190*  - DEVUELVE EN RETURN-CODE EL RESULTADO Y EN LK-RECHAZO EL     *
000200*    TEXTO DEL MOTIVO DE RECHAZO (BLANCO SI ES VALIDO).          *
000210******************************************************************
000220*    H I S T O R I A L   D E   C A M B I O S
000230*-----------------------------------------------------------------
000240*  FECHA       TICKET    AUTOR   DESCRIPCION
000250*-----------------------------------------------------------------
000260*  03/14/1994  RQ-8841   JAP     ALTA DE LA RUTINA. SE PARTE DE   RQ-8841 
000270*                                LA RUTINA DE FECHAS DE CLASE 30. RQ-8841 
000280*  05/02/1994  RQ-8841   JAP     SE AGREGA LK-FUNCION PARA        RQ-8841 
000290*                                DISTINGUIR GUARDIAS COMUNES DE   RQ-8841 
000300*                                VALIDACION DE FONDOS.            RQ-8841 
000310*  09/11/1994  RQ-8960   MLG     SE AGREGA VALIDACION DE ESTADO   RQ-8960 
000320*                                ACTIVE PARA RETIROS.             RQ-8960 
000330*  02/20/1995  RQ-9010   JAP     SE AGREGA CONTADOR DE LLAMADAS   RQ-9010 
000340*                                PARA ESTADISTICA DE CONSOLA.     RQ-9010 
000350*  11/08/1996  RQ-9120   MLG     SE REVISA REDONDEO: LA COMPARA-  RQ-9120 
000360*                                CION DE FONDOS ES EXACTA, SIN    RQ-9120 
000370*                                ROUNDED, SEGUN NORMA CONTABLE.   RQ-9120 
000380*  06/30/1998  RQ-9300   JAP     AJUSTE Y2K: SE REVISA QUE LAS    RQ-9300 
000390*                                FECHAS RECIBIDAS POR LINKAGE NO  RQ-9300 
000400*                                DEPENDAN DEL SIGLO PARA ESTA     RQ-9300 
000410*                                RUTINA (NO APLICA, NO USA FECHAS RQ-9300 
000420*                                DE DOS DIGITOS). SIN CAMBIOS DE  RQ-9300 
000430*                                CODIGO, SOLO REVISION.           RQ-9300 
000440*  03/15/2001  RQ-9450   MLG     SE AGREGA MENSAJE DE CONSOLA     RQ-9450 
000450*                                CUANDO RETURN-CODE ES DISTINTO   RQ-9450 
000460*                                DE CERO, PARA FACILITAR EL       RQ-9450 
000470*                                SEGUIMIENTO EN PRODUCCION.       RQ-9450 
000480*  08/02/2004  RQ-9610   JAP     SE AGREGA SEGUNDA FORMA DE VER   RQ-9610 
000490*                                EL IMPORTE RECIBIDO (EDITADO)    RQ-9610 
000500*                                PARA EL DISPLAY DE DIAGNOSTICO.  RQ-9610 
000510*-----------------------------------------------------------------
000520*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610
000620*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000630 DATA DIVISION.
000640 FILE SECTION.
000650
000660 WORKING-STORAGE SECTION.
000670*=======================*
000680
000690 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000700
000710*----------- CONTADORES DE CONSOLA ------------------------------
000720 77  WS-LLAMADAS-CANT      PIC 9(7)   COMP   VALUE ZEROS.
000730 77  WS-RECHAZOS-CANT      PIC 9(7)   COMP   VALUE ZEROS.
000740
000750*----------- AREA DE TRABAJO PARA EL IMPORTE --------------------
000760 01  WS-IMPORTE-GRUPO.
000770     03  WS-IMP-VALOR       PIC S9(11)V99 COMP-3 VALUE ZEROS.
000780     03  WS-IMP-DIFERENCIA  PIC S9(11)V99 COMP-3 VALUE ZEROS.
000790
000800 01  WS-IMPORTE-EDITADO REDEFINES WS-IMPORTE-GRUPO.
000810     03  WS-IMP-EDIT-1      PIC -Z(09)9.99.
000820     03  WS-IMP-EDIT-2      PIC -Z(09)9.99.
000830
000840*----------- AREA RECIBIDA, COPIA DE TRABAJO --------------------
000850 01  WS-RECIBIDO.
000860     03  WS-REC-FUNCION     PIC X(02)     VALUE SPACES.
000870     03  WS-REC-WALLET-ID   PIC X(36)     VALUE SPACES.
000880     03  WS-REC-BIL-EXISTE  PIC X(01)     VALUE 'N'.
000890     03  WS-REC-BIL-ESTADO  PIC X(08)     VALUE SPACES.
000900     03  WS-REC-IMPORTE     PIC S9(11)V99 COMP-3 VALUE ZEROS.
000910     03  WS-REC-REQID       PIC X(36)     VALUE SPACES.
000920     03  WS-REC-SALDO       PIC S9(11)V99 COMP-3 VALUE ZEROS.
000930
000940 01  WS-RECIBIDO-ALT REDEFINES WS-RECIBIDO.
000950     03  WS-ALT-FUNCION     PIC X(02).
000960     03  WS-ALT-RESTO       PIC X(127).
000970
000980 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
000990
001000*------------------------------------------------------------------
001010 LINKAGE SECTION.
001020*================*
001030 01  LK-COMUNICACION.
001040     03  LK-FUNCION         PIC X(02).
001050*        'CO' = VALIDAR GUARDIAS COMUNES
001060*        'FO' = VALIDAR FONDOS SUFICIENTES
001070     03  LK-WALLET-ID       PIC X(36).
001080     03  LK-BIL-EXISTE      PIC X(01).
001090*        'Y' SI EL PROGRAMA INVOCANTE ENCONTRO LA BILLETERA
001100     03  LK-BIL-ESTADO      PIC X(08).
001110     03  LK-IMPORTE         PIC S9(11)V99 COMP-3.
001120     03  LK-REQID           PIC X(36).
001130     03  LK-SALDO-ACTUAL    PIC S9(11)V99 COMP-3.
001140     03  LK-RECHAZO         PIC X(40).
001150     03  FILLER             PIC X(20).
001160
001170 01  LK-COMUNICACION-ALT REDEFINES LK-COMUNICACION.
001180     03  LK-ALT-CLAVE       PIC X(39).
001190     03  LK-ALT-RESTO       PIC X(128).
001200
001210*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001220 PROCEDURE DIVISION USING LK-COMUNICACION.
001230
001240 MAIN-PROGRAM.
001250
001260     PERFORM 1000-INICIO THRU 1000-INICIO-F
001270
001280     EVALUATE WS-REC-FUNCION
001290        WHEN 'CO'
001300           PERFORM 2100-VALIDAR-COMUN THRU 2100-VALIDAR-COMUN-F
001310        WHEN 'FO'
001320           PERFORM 2200-VALIDAR-FONDOS THRU 2200-VALIDAR-FONDOS-F
001330        WHEN OTHER
001340           MOVE 90 TO RETURN-CODE
001350           MOVE 'FUNCION DE VALIDACION DESCONOCIDA' TO LK-RECHAZO
001360     END-EVALUATE
001370
001380     PERFORM 9999-FINAL THRU 9999-FINAL-F.
001390
001400 MAIN-PROGRAM-F. GOBACK.
001410
001420*----  CUERPO INICIO -----------------------------------------
001430 1000-INICIO.
001440
001450     MOVE ZEROS           TO RETURN-CODE
001460     ADD  1                TO WS-LLAMADAS-CANT
001470     MOVE SPACES           TO LK-RECHAZO
001480     MOVE LK-FUNCION       TO WS-REC-FUNCION
001490     MOVE LK-WALLET-ID     TO WS-REC-WALLET-ID
001500     MOVE LK-BIL-EXISTE    TO WS-REC-BIL-EXISTE
001510     MOVE LK-BIL-ESTADO    TO WS-REC-BIL-ESTADO
001520     MOVE LK-IMPORTE       TO WS-REC-IMPORTE
001530     MOVE LK-REQID         TO WS-REC-REQID
001540     MOVE LK-SALDO-ACTUAL  TO WS-REC-SALDO
001550     MOVE WS-REC-IMPORTE   TO WS-IMP-VALOR.
001560
001570 1000-INICIO-F. EXIT.
001580
001590*-----------------------------------------------------------------
001600*  VALIDA LOS GUARDIAS COMUNES A DEPOSITO Y RETIRO.
001610 2100-VALIDAR-COMUN.
001620
001630     IF WS-REC-IMPORTE NOT GREATER THAN ZEROS THEN
001640        MOVE 05 TO RETURN-CODE
001650        MOVE 'AMOUNT MUST BE > 0' TO LK-RECHAZO
001660     END-IF
001670
001680     IF RETURN-CODE = ZEROS AND WS-REC-REQID = SPACES THEN
001690        MOVE 10 TO RETURN-CODE
001700        MOVE 'IDEMPOTENCY-KEY REQUIRED' TO LK-RECHAZO
001710     END-IF
001720
001730     IF RETURN-CODE = ZEROS AND WS-REC-BIL-EXISTE NOT EQUAL 'Y'
001740        THEN
001750        MOVE 15 TO RETURN-CODE
001760        MOVE 'WALLET NOT FOUND' TO LK-RECHAZO
001770     END-IF.
001840
001850 2100-VALIDAR-COMUN-F. EXIT.
001860
001870*-----------------------------------------------------------------
001880*  VALIDA QUE EL SALDO ACTUAL CUBRA EL IMPORTE DEL RETIRO.
001890 2200-VALIDAR-FONDOS.
001900
001910     PERFORM 2100-VALIDAR-COMUN THRU 2100-VALIDAR-COMUN-F
001920
001930     IF RETURN-CODE = ZEROS AND WS-REC-BIL-ESTADO NOT EQUAL
001940        'ACTIVE' THEN
001950        MOVE 20 TO RETURN-CODE
001960        MOVE 'WALLET IS NOT ACTIVE' TO LK-RECHAZO
001970     END-IF
001980
001990     IF RETURN-CODE = ZEROS THEN
002000        SUBTRACT WS-REC-IMPORTE FROM WS-REC-SALDO
002010           GIVING WS-IMP-DIFERENCIA
002020        IF WS-IMP-DIFERENCIA LESS THAN ZEROS THEN
002030           MOVE 25 TO RETURN-CODE
002040           MOVE 'INSUFFICIENT FUNDS' TO LK-RECHAZO
002050           ADD 1 TO WS-RECHAZOS-CANT
002060        END-IF
002070     END-IF.
002080
002090 2200-VALIDAR-FONDOS-F. EXIT.
002100
002110*----  CUERPO FINAL, DEVUELVE RESULTADO POR LINKAGE ------------
002120 9999-FINAL.
002130
002140     MOVE WS-REC-IMPORTE TO LK-IMPORTE
002150     MOVE WS-IMP-VALOR   TO WS-IMP-EDIT-1
002160
002170     IF RETURN-CODE NOT EQUAL ZEROS THEN
002180        DISPLAY '*PGMVALCO - CODIGO DE RETORNO: ' RETURN-CODE
002190                ' MOTIVO: ' LK-RECHAZO
002200     END-IF.
002210
002220 9999-FINAL-F. EXIT.
