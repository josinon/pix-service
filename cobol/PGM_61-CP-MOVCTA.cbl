000010******************************************************************
000020* LAYOUT ARCHIVO MOVCTA (MOVIMIENTOS DE BILLETERA)               *
000030*        KC02803.BILLETERA.MOVCTA.KSDS.VSAM                      *
000040*        CLAVE PRIMARIA (1:18) LEDGER-ID SECUENCIAL              *
000050*        CLAVE ALTERNATIVA (55:36) WS-MOV-REQID (IDEMPOTENCIA)   *
000060******************************************************************
000070*  1994-03-14 RQ-8841 JAP  ALTA DEL LAYOUT DE MOVIMIENTOS.        RQ-8841 
000080*  1994-04-02 RQ-8902 MLG  SE AGREGA CLAVE ALTERNATIVA POR        RQ-8902 
000090*              WS-MOV-REQID PARA EL CONTROL DE IDEMPOTENCIA.      RQ-8902 
000100*  1996-07-19 RQ-9125 JAP  SE DOCUMENTAN LAS POSICIONES DE CADA   RQ-9125 
000110*              CAMPO LUEGO DEL PASAJE A VSAM INDEXADO.            RQ-9125 
000120******************************************************************
000130 01  REG-MOVIMIENTO.
000140*     POSICION RELATIVA (01:18) NUMERO DE MOVIMIENTO SECUENCIAL
000150     10 MOV-LEDGER-ID     PIC 9(18)      USAGE COMP.   *> LEDGER-ID
000160*     POSICION RELATIVA (19:36) BILLETERA AFECTADA
000170     10 MOV-WALLET-ID     PIC X(36).                   *> WALLET-ID
000180*     POSICION RELATIVA (55:36) TRANSFERENCIA ASOCIADA (PIX)
000190*     EN BLANCO CUANDO EL MOVIMIENTO NO ES DE TRANSFERENCIA
000200     10 MOV-TRANSFER-ID   PIC X(36).                   *> TRANSFER-ID
000210*     POSICION RELATIVA (91:10) TIPO DE MOVIMIENTO
000220*     DEPOSIT/WITHDRAW/PIX-OUT/PIX-IN/ADJUSTMENT/
000230*     RESERVED/UNRESERVED
000240     10 MOV-TIPO          PIC X(10).                   *> OPERATION-TYPE
000250*     POSICION RELATIVA (101:13) IMPORTE CON SIGNO
000260*     POSITIVO = CREDITO ; NEGATIVO = DEBITO
000270     10 MOV-IMPORTE       PIC S9(11)V99  USAGE COMP-3.  *> AMOUNT
000280*     POSICION RELATIVA (114:01) DISPONIBILIDAD DE FONDOS
000290     10 MOV-DISPONIBLE    PIC X(01).                   *> AVAILABLE
000300*     POSICION RELATIVA (115:26) FECHA DE VIGENCIA DEL MOVIMIENTO
000310     10 MOV-FEC-VIGENCIA  PIC X(26).                   *> EFFECTIVE-AT
000320*     POSICION RELATIVA (141:26) FECHA DE REGISTRACION
000330     10 MOV-FEC-ALTA      PIC X(26).                   *> CREATED-AT
000340*     POSICION RELATIVA (167:36) CLAVE DE IDEMPOTENCIA DEL
000350*     PEDIDO ORIGINAL. EN BLANCO SI NO FUE INFORMADA.
000360     10 MOV-REQID         PIC X(36).                   *> REQUEST-ID
000370*     POSICION RELATIVA (203:12) RESERVADO USO FUTURO
000380     10 FILLER            PIC X(12)      VALUE SPACES.
000390******************************************************************
000400* LARGO TOTAL DEL REGISTRO = 214 BYTES                           *
000410******************************************************************
