000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMALBIL.
000030 AUTHOR.        J. A. PEREYRA.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - BILLETERA VIRTUAL.
000050 DATE-WRITTEN.  03/18/1994.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO EXCLUSIVO DEL BANCO.
000080******************************************************************
000090*    ALTA DE BILLETERA DIGITAL                                   *
000100*    ===========================                                *
000110*                                                                *
000120*  - LEE EL ARCHIVO DE ALTAS (VSAM) CON LAS SOLICITUDES DE       *
000130*    NUEVA BILLETERA.                                            *
000140*  - SI LA SOLICITUD NO TRAE WALLET-ID, SE GENERA UNA CLAVE      *
000150*    SECUENCIAL (VER RUTINA 2150).                               *
000160*  - VERIFICA QUE LA BILLETERA NO EXISTA EN BILLETER (CLAVE      *
000170*    DUPLICADA = SOLICITUD RECHAZADA).                           *
000180*  - GRABA LA BILLETERA NUEVA CON ESTADO ACTIVE.                 *
000190*  - INFORMA POR CONSOLA LAS BILLETERAS CREADAS Y RECHAZADAS.    *
000200******************************************************************
000210*    H I S T O R I A L   D E   C A M B I O S
000220*-----------------------------------------------------------------
000230*  FECHA       TICKET    AUTOR   DESCRIPCION
000240*-----------------------------------------------------------------
000250*  03/18/1994  RQ-8841   JAP     ALTA DEL PROGRAMA, A PARTIR DEL  RQ-8841 
000260*                                MODELO DE ALTAS CON VERIFICACION RQ-8841 
000270*                                DE CLAVE DUPLICADA.              RQ-8841 
000280*  06/11/1994  RQ-8841   JAP     SE AGREGA GENERACION DE CLAVE    RQ-8841 
000290*                                SECUENCIAL PARA SOLICITUDES SIN  RQ-8841 
000300*                                WALLET-ID INFORMADO.             RQ-8841 
000310*  01/22/1996  RQ-9050   MLG     SE AGREGA CONTADOR DE DUPLICADOS RQ-9050 
000320*                                POR SEPARADO DEL DE CREADAS.     RQ-9050 
000330*  06/30/1998  RQ-9300   JAP     AJUSTE Y2K: SE CAMBIA ACCEPT     RQ-9300 
000340*                                FROM DATE POR ACCEPT FROM DATE   RQ-9300 
000350*                                YYYYMMDD PARA EVITAR EL AÑO DE   RQ-9300 
000360*                                DOS DIGITOS EN BIL-FEC-ALTA.     RQ-9300 
000370*  04/09/2002  RQ-9480   MLG     SE AGREGA DISPLAY DE RESUMEN     RQ-9480 
000380*                                FINAL CON TOTAL PROCESADO.       RQ-9480 
000390*-----------------------------------------------------------------
000400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT ALTAS ASSIGN TO DDENTRA
000500     ORGANIZATION IS SEQUENTIAL
000510     FILE STATUS  IS FS-ALTAS.
000520
000530     SELECT BILLETER ASSIGN TO DDBILLET
000540     ORGANIZATION IS INDEXED
000550     ACCESS       IS DYNAMIC
000560     RECORD KEY   IS WS-BIL-CLAVE
000570     FILE STATUS  IS FS-BILLETER.
000580
000590*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000600 DATA DIVISION.
000610 FILE SECTION.
000620
000630 FD  ALTAS
000640     BLOCK CONTAINS 0 RECORDS
000650     RECORDING MODE IS F.
000660 01  REG-ALTA            PIC X(36).
000670
000680 FD  BILLETER.
000690     COPY PGM_60-CP-BILLET.
000710 01  WS-BIL-CLAVE REDEFINES REG-BILLETERA PIC X(36).
000720
000730 WORKING-STORAGE SECTION.
000740*=======================*
000750
000760*----------- ARCHIVOS -------------------------------------------
000770 77  FS-ALTAS                PIC XX     VALUE SPACES.
000780 77  FS-BILLETER              PIC XX     VALUE SPACES.
000790
000800 77  WS-STATUS-FIN           PIC X.
000810     88  WS-FIN-LECTURA                  VALUE 'Y'.
000820     88  WS-NO-FIN-LECTURA               VALUE 'N'.
000830
000840*----------- AREA DE TRABAJO DE LA SOLICITUD ---------------------
000850 01  WS-ALTA-AREA.
000860     03  WS-ALT-WALLET-ID    PIC X(36)   VALUE SPACES.
000870
000880 01  WS-ALTA-NUMERICA REDEFINES WS-ALTA-AREA.
000890     03  WS-ALT-DIGITOS      PIC 9(36).
000900
000910*----------- CLAVE GENERADA ---------------------------------------
000920 01  WS-CLAVE-GENERADA.
000930     03  WS-CG-PREFIJO       PIC X(04)    VALUE 'BIL-'.
000940     03  WS-CG-FECHA         PIC 9(08)    VALUE ZEROS.
000950     03  WS-CG-SEPARADOR     PIC X(01)    VALUE '-'.
000960     03  WS-CG-SECUENCIA     PIC 9(09)    VALUE ZEROS.
000970     03  FILLER              PIC X(14)    VALUE SPACES.
000980
000990 01  WS-CLAVE-GENERADA-ALT REDEFINES WS-CLAVE-GENERADA
001000                            PIC X(36).
001010
001020*----------- FECHA Y HORA DE ALTA --------------------------------
001030 77  WS-FH-FECHA8            PIC 9(08)    VALUE ZEROS.
001035 01  WS-FECHA-HORA.
001040     03  WS-FH-ANIO          PIC 9(04)    VALUE ZEROS.
001050     03  WS-FH-MES           PIC 9(02)    VALUE ZEROS.
001060     03  WS-FH-DIA           PIC 9(02)    VALUE ZEROS.
001100
001110 77  WS-SELLO-ALTA           PIC X(26)    VALUE SPACES.
001120
001130*----------- ACUMULADORES -----------------------------------------
001140 77  WS-BIL-LEIDAS-CANT      PIC 9(7)   COMP   VALUE ZEROS.
001150 77  WS-BIL-CREADAS-CANT     PIC 9(7)   COMP   VALUE ZEROS.
001160 77  WS-BIL-DUPLIC-CANT      PIC 9(7)   COMP   VALUE ZEROS.
001170 77  WS-BIL-SECUENCIA        PIC 9(09)  COMP   VALUE ZEROS.
001180
001190 77  WS-REGISTROS-PRINT      PIC ZZ,ZZZ,ZZ9.
001200
001210 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001220
001230*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001240 PROCEDURE DIVISION.
001250
001260 MAIN-PROGRAM-I.
001270
001280     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001290     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001300                            UNTIL WS-FIN-LECTURA
001310     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001320
001330 MAIN-PROGRAM-F. GOBACK.
001340
001350*------------------------------------------------------------------
001360 1000-INICIO-I.
001370
001380     SET WS-NO-FIN-LECTURA TO TRUE
001390
001400     OPEN INPUT  ALTAS
001410     IF FS-ALTAS IS NOT EQUAL '00' THEN
001420        DISPLAY '* ERROR EN OPEN ALTAS = ' FS-ALTAS
001430        SET WS-FIN-LECTURA TO TRUE
001440     END-IF
001450
001460     OPEN I-O BILLETER
001470     IF FS-BILLETER IS NOT EQUAL '00' AND FS-BILLETER IS NOT
001480        EQUAL '05' THEN
001490        DISPLAY '* ERROR EN OPEN BILLETER = ' FS-BILLETER
001500        SET WS-FIN-LECTURA TO TRUE
001510     END-IF.
001520
001530 1000-INICIO-F. EXIT.
001540
001550*------------------------------------------------------------------
001560 2000-PROCESO-I.
001570
001580     PERFORM 2100-LEER-I THRU 2100-LEER-F
001590
001600     IF NOT WS-FIN-LECTURA THEN
001610        PERFORM 2200-GRABAR-BIL-I THRU 2200-GRABAR-BIL-F
001620     END-IF.
001630
001640 2000-PROCESO-F. EXIT.
001650
001660*------------------------------------------------------------------
001670 2100-LEER-I.
001680
001690     READ ALTAS INTO WS-ALTA-AREA
001700
001710     EVALUATE FS-ALTAS
001720        WHEN '00'
001730           ADD 1 TO WS-BIL-LEIDAS-CANT
001740        WHEN '10'
001750           SET WS-FIN-LECTURA TO TRUE
001760        WHEN OTHER
001770           DISPLAY '*ERROR EN LECTURA ALTAS : ' FS-ALTAS
001780           SET WS-FIN-LECTURA TO TRUE
001790     END-EVALUATE.
001800
001810 2100-LEER-F. EXIT.
001820
001830*------------------------------------------------------------------
001840 2150-GENERAR-CLAVE-I.
001850
001860     ADD 1 TO WS-BIL-SECUENCIA
001870     MOVE WS-FH-ANIO      TO WS-CG-FECHA (1:4)
001880     MOVE WS-FH-MES       TO WS-CG-FECHA (5:2)
001890     MOVE WS-FH-DIA       TO WS-CG-FECHA (7:2)
001900     MOVE WS-BIL-SECUENCIA TO WS-CG-SECUENCIA
001910     MOVE WS-CLAVE-GENERADA-ALT TO WS-ALT-WALLET-ID.
001920
001930 2150-GENERAR-CLAVE-F. EXIT.
001940
001950*------------------------------------------------------------------
001960 2200-GRABAR-BIL-I.
001970
001980     ACCEPT WS-FH-FECHA8 FROM DATE YYYYMMDD
001990     MOVE WS-FH-FECHA8(1:4) TO WS-FH-ANIO
001995     MOVE WS-FH-FECHA8(5:2) TO WS-FH-MES
001997     MOVE WS-FH-FECHA8(7:2) TO WS-FH-DIA
002020
002030     IF WS-ALT-WALLET-ID EQUAL SPACES THEN
002040        PERFORM 2150-GENERAR-CLAVE-I THRU 2150-GENERAR-CLAVE-F
002050     END-IF
002060
002070     MOVE WS-ALT-WALLET-ID TO WS-BIL-CLAVE
002080
002090     READ BILLETER
002100        INVALID KEY
002110           PERFORM 2250-COMPONER-SELLO-I
002120              THRU 2250-COMPONER-SELLO-F
002130           MOVE WS-ALT-WALLET-ID TO BIL-WALLET-ID
002140           MOVE 'ACTIVE'         TO BIL-ESTADO
002150           MOVE WS-SELLO-ALTA    TO BIL-FEC-ALTA
002160           WRITE REG-BILLETERA
002170           ADD 1 TO WS-BIL-CREADAS-CANT
002180        NOT INVALID KEY
002190           DISPLAY '* BILLETERA DUPLICADA: ' WS-ALT-WALLET-ID
002200           ADD 1 TO WS-BIL-DUPLIC-CANT
002210     END-READ.
002220
002230 2200-GRABAR-BIL-F. EXIT.
002240
002250*------------------------------------------------------------------
002260 2250-COMPONER-SELLO-I.
002270
002280     MOVE SPACES TO WS-SELLO-ALTA
002290     STRING WS-FH-ANIO       DELIMITED BY SIZE
002300            '-'              DELIMITED BY SIZE
002310            WS-FH-MES        DELIMITED BY SIZE
002320            '-'              DELIMITED BY SIZE
002330            WS-FH-DIA        DELIMITED BY SIZE
002340            'T'              DELIMITED BY SIZE
002350       INTO WS-SELLO-ALTA.
002360
002370 2250-COMPONER-SELLO-F. EXIT.
002380
002390*------------------------------------------------------------------
002400 9999-FINAL-I.
002410
002420     CLOSE ALTAS
002430     CLOSE BILLETER
002440
002450     MOVE WS-BIL-LEIDAS-CANT TO WS-REGISTROS-PRINT
002460     DISPLAY '**********************************************'
002470     DISPLAY 'ALTA DE BILLETERAS - RESUMEN DEL PROCESO'
002480     DISPLAY 'SOLICITUDES LEIDAS : ' WS-REGISTROS-PRINT
002490     MOVE WS-BIL-CREADAS-CANT TO WS-REGISTROS-PRINT
002500     DISPLAY 'BILLETERAS CREADAS : ' WS-REGISTROS-PRINT
002510     MOVE WS-BIL-DUPLIC-CANT TO WS-REGISTROS-PRINT
002520     DISPLAY 'RECHAZADAS DUPLICAD: ' WS-REGISTROS-PRINT
002530     DISPLAY '**********************************************'.
002540
002550 9999-FINAL-F. EXIT.
