000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMRETBI.
000030 AUTHOR.        J. A. PEREYRA.
000040 INSTALLATION.  GERENCIA DE SISTEMAS - BILLETERA VIRTUAL.
000050 DATE-WRITTEN.  04/05/1994.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO EXCLUSIVO DEL BANCO.
000080******************************************************************
000090*    RETIRO DE BILLETERA DIGITAL                                 *
000100*    ================================                            *
000110*  FUNCIONAMIENTO                                                *
000120*  * Leer el archivo de retiros solicitados (RETIROS).           *
000130*  * Validar importe, clave de idempotencia, existencia y estado *
000140*    ACTIVE de la billetera, y fondos suficientes, invocando la  *
000150*    rutina comun PGMVALCO (LK-FUNCION = 'FO').                  *
000160*  * Si ya existe un movimiento grabado con la misma clave de    *
000170*    idempotencia, el retiro NO se vuelve a grabar.              *
000180*  * En caso contrario, grabar el movimiento en MOVCTA (importe  *
000190*    negativo) y descontar el saldo en SALBILET.                 *
000200*  * Emitir el listado de novedades (FBA 84 bytes) con los       *
000210*    totales de control al finalizar el proceso.                 *
000220******************************************************************
000230*    H I S T O R I A L   D E   C A M B I O S
000240*-----------------------------------------------------------------
000250*  FECHA       TICKET    AUTOR   DESCRIPCION
000260*-----------------------------------------------------------------
000270*  04/05/1994  RQ-8903   JAP     ALTA DEL PROGRAMA. SE TOMA COMO  RQ-8903 
000280*                                MODELO EL PROGRAMA DE LA CLASE   RQ-8903 
000290*                                SINCRONICA 23 (LECTURA Y CORTE)  RQ-8903 
000300*                                Y LA RUTINA COMUN DE VALIDACION. RQ-8903 
000310*  08/20/1994  RQ-8903   JAP     SE AGREGA VALIDACION DE FONDOS   RQ-8903 
000320*                                SUFICIENTES CONTRA PGMVALCO.     RQ-8903 
000330*  03/10/1997  RQ-9080   MLG     SE DESGLOSAN LOS CONTADORES DE   RQ-9080 
000340*                                RECHAZO (FONDOS / ESTADO /       RQ-9080
000345*                                OTROS) PARA EL REPORTE DE        RQ-9080
000350*                                CONTROL.                        RQ-9080
000360*  06/30/1998  RQ-9300   JAP     AJUSTE Y2K: FECHA DE VIGENCIA Y  RQ-9300 
000370*                                DE ALTA DEL MOVIMIENTO ARMADAS   RQ-9300 
000380*                                CON ACCEPT FROM DATE YYYYMMDD.   RQ-9300 
000390*  11/20/2003  RQ-9550   MLG     SE AGREGA COLUMNA SALDO-AFTER AL RQ-9550 
000400*                                LISTADO, A PEDIDO DE AUDITORIA.  RQ-9550 
000410*-----------------------------------------------------------------
000420*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT RETIROS ASSIGN TO DDENTRA
000520     FILE STATUS IS FS-RETIROS.
000530
000540     SELECT BILLETER ASSIGN TO DDBILLET
000550     ORGANIZATION IS INDEXED
000560     ACCESS       IS DYNAMIC
000570     RECORD KEY   IS WS-BIL-CLAVE
000580     FILE STATUS  IS FS-BILLETER.
000590
000600     SELECT MOVCTA ASSIGN TO DDMOVCTA
000610     ORGANIZATION IS INDEXED
000620     ACCESS       IS DYNAMIC
000630     RECORD KEY   IS MOV-LEDGER-ID
000640     ALTERNATE RECORD KEY IS MOV-REQID WITH DUPLICATES
000650     FILE STATUS  IS FS-MOVCTA.
000660
000670     SELECT SALBILET ASSIGN TO DDSALBIL
000680     ORGANIZATION IS INDEXED
000690     ACCESS       IS DYNAMIC
000700     RECORD KEY   IS WS-SBL-CLAVE
000710     FILE STATUS  IS FS-SALBILET.
000720
000730     SELECT LISTADO ASSIGN TO DDLISTA
000740     FILE STATUS IS FS-LISTADO.
000750
000760*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000770 DATA DIVISION.
000780 FILE SECTION.
000790
000800 FD  RETIROS
000810     BLOCK CONTAINS 0 RECORDS
000820     RECORDING MODE IS F.
000830 01  REG-RETIRO.
000840     03  RET-WALLET-ID       PIC X(36).
000850     03  RET-IMPORTE         PIC S9(11)V99 COMP-3.
000860     03  RET-REQID           PIC X(36).
000870
000880 FD  BILLETER.
000890     COPY PGM_60-CP-BILLET.
000900 01  WS-BIL-CLAVE REDEFINES REG-BILLETERA PIC X(36).
000910
000920 FD  MOVCTA.
000930     COPY PGM_61-CP-MOVCTA.
000940
000950 FD  SALBILET.
000960     COPY PGM_62-CP-SALBIL.
000970 01  WS-SBL-CLAVE REDEFINES REG-SALDO-BIL PIC X(36).
000980
000990 FD  LISTADO
001000     BLOCK CONTAINS 0 RECORDS
001010     RECORDING MODE IS F.
001020 01  REG-SALIDA      PIC X(84).
001030
001040 WORKING-STORAGE SECTION.
001050*=======================*
001060
001070*----------- ARCHIVOS -------------------------------------------
001080 77  FS-RETIROS              PIC XX     VALUE SPACES.
001090 77  FS-BILLETER              PIC XX     VALUE SPACES.
001100 77  FS-MOVCTA               PIC XX     VALUE SPACES.
001110 77  FS-SALBILET             PIC XX     VALUE SPACES.
001120 77  FS-LISTADO              PIC XX     VALUE SPACES.
001130
001140 77  WS-STATUS-FIN           PIC X.
001150     88  WS-FIN-LECTURA                  VALUE 'Y'.
001160     88  WS-NO-FIN-LECTURA               VALUE 'N'.
001170
001180*----------- VARIABLES DE TRABAJO --------------------------------
001190 77  WS-BIL-EXISTE           PIC X(01)    VALUE 'N'.
001200 77  WS-MOV-DUPLICADO        PIC X(01)    VALUE 'N'.
001210 77  WS-SBL-EXISTE           PIC X(01)    VALUE 'N'.
001220 77  WS-IMPORTE-NEGATIVO     PIC S9(11)V99 COMP-3 VALUE ZEROS.
001230
001240 01  WS-SALDO-GRUPO.
001250     03  WS-SALDO-ANTERIOR   PIC S9(11)V99 COMP-3 VALUE ZEROS.
001260     03  WS-SALDO-NUEVO      PIC S9(11)V99 COMP-3 VALUE ZEROS.
001270
001280 01  WS-SALDO-EDITADO REDEFINES WS-SALDO-GRUPO.
001290     03  WS-SAL-EDIT-1       PIC -Z(09)9.99.
001300     03  WS-SAL-EDIT-2       PIC -Z(09)9.99.
001310
001320*----------- FECHA DE PROCESO -------------------------------------
001330 77  WS-FH-FECHA8            PIC 9(08)    VALUE ZEROS.
001340 77  WS-SELLO-PROCESO        PIC X(26)    VALUE SPACES.
001350
001360*----------- GENERADOR DE LEDGER-ID -------------------------------
001370 01  WS-LEDGER-GEN.
001380     03  WS-LG-FECHA         PIC 9(08)    VALUE ZEROS.
001390     03  WS-LG-SECUENCIA     PIC 9(10)  COMP   VALUE ZEROS.
001400
001410 01  WS-LEDGER-GEN-ALT REDEFINES WS-LEDGER-GEN.
001420     03  WS-LG-COMPLETO      PIC 9(18).
001430
001440*----------- LINKAGE DE LA RUTINA COMUN --------------------------
001450 01  LK-COMUNICACION.
001460     03  LK-FUNCION          PIC X(02)     VALUE SPACES.
001470     03  LK-WALLET-ID        PIC X(36)     VALUE SPACES.
001480     03  LK-BIL-EXISTE       PIC X(01)     VALUE 'N'.
001490     03  LK-BIL-ESTADO       PIC X(08)     VALUE SPACES.
001500     03  LK-IMPORTE          PIC S9(11)V99 COMP-3 VALUE ZEROS.
001510     03  LK-REQID            PIC X(36)     VALUE SPACES.
001520     03  LK-SALDO-ACTUAL     PIC S9(11)V99 COMP-3 VALUE ZEROS.
001530     03  LK-RECHAZO          PIC X(40)     VALUE SPACES.
001540     03  FILLER              PIC X(20)     VALUE SPACES.
001550
001560*----------- CONTADORES DE CONTROL --------------------------------
001570 77  WS-RET-LEIDOS-CANT      PIC 9(7)   COMP   VALUE ZEROS.
001580 77  WS-RET-POSTED-CANT      PIC 9(7)   COMP   VALUE ZEROS.
001590 77  WS-RET-DUPLIC-CANT      PIC 9(7)   COMP   VALUE ZEROS.
001600 77  WS-RET-REJ-FON-CANT     PIC 9(7)   COMP   VALUE ZEROS.
001610 77  WS-RET-REJ-EST-CANT     PIC 9(7)   COMP   VALUE ZEROS.
001620 77  WS-RET-REJ-OTR-CANT     PIC 9(7)   COMP   VALUE ZEROS.
001630 77  WS-RET-POSTED-SUMA      PIC S9(11)V99 COMP-3 VALUE ZEROS.
001640 77  WS-REGISTROS-PRINT      PIC ZZ,ZZZ,ZZ9.
001650 77  WS-SUMA-PRINT           PIC -Z(09)9.99.
001660
001670*----------- LINEAS DE IMPRESION ----------------------------------
001680 01  IMP-TITULO.
001690     03  FILLER              PIC X(20)     VALUE SPACES.
001700     03  FILLER              PIC X(30)     VALUE
001710                     'LISTADO DE RETIROS  - BILLET'.
001720     03  FILLER              PIC X(34)     VALUE SPACES.
001730
001740 01  IMP-SUBTITULO.
001750     03  IMP-SUB-WALLET      PIC X(36)     VALUE 'WALLET-ID'.
001760     03  IMP-SUB-OPER        PIC X(10)     VALUE 'OPERATION'.
001770     03  IMP-SUB-IMP         PIC X(14)     VALUE 'AMOUNT'.
001780     03  IMP-SUB-SAL         PIC X(14)     VALUE 'BALANCE-AFTER'.
001790     03  IMP-SUB-EST         PIC X(10)     VALUE 'STATUS'.
001800
001810 01  IMP-DETALLE.
001820     03  IMP-DET-WALLET      PIC X(36)     VALUE SPACES.
001830     03  IMP-DET-OPER        PIC X(10)     VALUE SPACES.
001840     03  IMP-DET-IMP         PIC -Z(09)9.99 VALUE ZEROS.
001850     03  IMP-DET-SAL         PIC -Z(09)9.99 VALUE ZEROS.
001860     03  IMP-DET-EST         PIC X(10)     VALUE SPACES.
001870
001880 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001890
001900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001910 PROCEDURE DIVISION.
001920
001930 MAIN-PROGRAM-I.
001940
001950     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001960     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001970                            UNTIL WS-FIN-LECTURA
001980     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001990
002000 MAIN-PROGRAM-F. GOBACK.
002010
002020*------------------------------------------------------------------
002030 1000-INICIO-I.
002040
002050     SET WS-NO-FIN-LECTURA TO TRUE
002060
002070     OPEN INPUT RETIROS
002080     OPEN INPUT BILLETER
002090     OPEN I-O   MOVCTA
002100     OPEN I-O   SALBILET
002110     OPEN OUTPUT LISTADO
002120
002130     IF FS-RETIROS IS NOT EQUAL '00' THEN
002140        DISPLAY '* ERROR EN OPEN RETIROS = ' FS-RETIROS
002150        SET WS-FIN-LECTURA TO TRUE
002160     END-IF
002170
002180     ACCEPT WS-FH-FECHA8 FROM DATE YYYYMMDD
002190     MOVE WS-FH-FECHA8 TO WS-LG-FECHA
002200
002210     WRITE REG-SALIDA FROM IMP-TITULO
002220     WRITE REG-SALIDA FROM IMP-SUBTITULO.
002230
002240 1000-INICIO-F. EXIT.
002250
002260*------------------------------------------------------------------
002270 2000-PROCESO-I.
002280
002290     PERFORM 2100-LEER-I THRU 2100-LEER-F
002300
002310     IF NOT WS-FIN-LECTURA THEN
002320        PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
002330     END-IF.
002340
002350 2000-PROCESO-F. EXIT.
002360
002370*------------------------------------------------------------------
002380 2100-LEER-I.
002390
002400     READ RETIROS INTO REG-RETIRO
002410
002420     EVALUATE FS-RETIROS
002430        WHEN '00'
002440           ADD 1 TO WS-RET-LEIDOS-CANT
002450        WHEN '10'
002460           SET WS-FIN-LECTURA TO TRUE
002470        WHEN OTHER
002480           DISPLAY '*ERROR EN LECTURA RETIROS : ' FS-RETIROS
002490           SET WS-FIN-LECTURA TO TRUE
002500     END-EVALUATE.
002510
002520 2100-LEER-F. EXIT.
002530
002540*------------------------------------------------------------------
002550 2200-VALIDAR-I.
002560
002570     MOVE RET-WALLET-ID   TO WS-BIL-CLAVE
002580     READ BILLETER
002590        INVALID KEY
002600           MOVE 'N' TO WS-BIL-EXISTE
002610        NOT INVALID KEY
002620           MOVE 'Y' TO WS-BIL-EXISTE
002630     END-READ
002640
002650     MOVE RET-WALLET-ID   TO WS-SBL-CLAVE
002660     READ SALBILET
002670        INVALID KEY
002680           MOVE 'N' TO WS-SBL-EXISTE
002690           MOVE ZEROS TO WS-SALDO-ANTERIOR
002700        NOT INVALID KEY
002710           MOVE 'Y' TO WS-SBL-EXISTE
002720           MOVE SBL-SALDO TO WS-SALDO-ANTERIOR
002730     END-READ
002740
002750     MOVE 'FO'            TO LK-FUNCION
002760     MOVE RET-WALLET-ID   TO LK-WALLET-ID
002770     MOVE WS-BIL-EXISTE   TO LK-BIL-EXISTE
002780     MOVE BIL-ESTADO      TO LK-BIL-ESTADO
002790     MOVE RET-IMPORTE     TO LK-IMPORTE
002800     MOVE RET-REQID       TO LK-REQID
002810     MOVE WS-SALDO-ANTERIOR TO LK-SALDO-ACTUAL
002820
002830     CALL 'PGMVALCO' USING LK-COMUNICACION
002840
002850     IF RETURN-CODE NOT EQUAL ZEROS THEN
002860        PERFORM 2600-RECHAZAR-I THRU 2600-RECHAZAR-F
002870     ELSE
002880        PERFORM 2300-VERIFICAR-DUP-I
002890           THRU 2300-VERIFICAR-DUP-F
002900     END-IF.
002910
002920 2200-VALIDAR-F. EXIT.
002930
002940*------------------------------------------------------------------
002950 2300-VERIFICAR-DUP-I.
002960
002970     MOVE RET-REQID TO MOV-REQID
002980     MOVE 'N' TO WS-MOV-DUPLICADO
002990
003000     READ MOVCTA KEY IS MOV-REQID
003010        INVALID KEY
003020           MOVE 'N' TO WS-MOV-DUPLICADO
003030        NOT INVALID KEY
003040           MOVE 'Y' TO WS-MOV-DUPLICADO
003050     END-READ
003060
003070     IF WS-MOV-DUPLICADO EQUAL 'Y' THEN
003080        PERFORM 2700-INFORMAR-DUP-I THRU 2700-INFORMAR-DUP-F
003090     ELSE
003100        PERFORM 2500-GRABAR-MOV-I   THRU 2500-GRABAR-MOV-F
003110     END-IF.
003120
003130 2300-VERIFICAR-DUP-F. EXIT.
003140
003150*------------------------------------------------------------------
003160 2500-GRABAR-MOV-I.
003170
003180     ADD 1 TO WS-LG-SECUENCIA
003190     ACCEPT WS-FH-FECHA8 FROM DATE YYYYMMDD
003200     MOVE WS-FH-FECHA8 TO WS-LG-FECHA
003210     PERFORM 2250-COMPONER-SELLO-I THRU 2250-COMPONER-SELLO-F
003220
003230     MOVE ZEROS TO WS-IMPORTE-NEGATIVO
003240     SUBTRACT RET-IMPORTE FROM WS-IMPORTE-NEGATIVO
003250
003260     MOVE WS-LG-COMPLETO   TO MOV-LEDGER-ID
003270     MOVE RET-WALLET-ID    TO MOV-WALLET-ID
003280     MOVE SPACES           TO MOV-TRANSFER-ID
003290     MOVE 'WITHDRAW'       TO MOV-TIPO
003300     MOVE WS-IMPORTE-NEGATIVO TO MOV-IMPORTE
003310     MOVE 'Y'              TO MOV-DISPONIBLE
003320     MOVE WS-SELLO-PROCESO TO MOV-FEC-VIGENCIA
003330     MOVE WS-SELLO-PROCESO TO MOV-FEC-ALTA
003340     MOVE RET-REQID        TO MOV-REQID
003350     WRITE REG-MOVIMIENTO
003360
003370     SUBTRACT RET-IMPORTE FROM WS-SALDO-ANTERIOR
003380        GIVING WS-SALDO-NUEVO
003390     MOVE RET-WALLET-ID    TO WS-SBL-CLAVE
003400     MOVE WS-SALDO-NUEVO   TO SBL-SALDO
003410     MOVE WS-SELLO-PROCESO TO SBL-FEC-ACTUAL
003420
003430     IF WS-SBL-EXISTE EQUAL 'Y' THEN
003440        REWRITE REG-SALDO-BIL
003450     ELSE
003460        WRITE REG-SALDO-BIL
003470     END-IF
003480
003490     ADD 1 TO WS-RET-POSTED-CANT
003500     ADD RET-IMPORTE TO WS-RET-POSTED-SUMA
003510
003520     MOVE RET-WALLET-ID    TO IMP-DET-WALLET
003530     MOVE 'WITHDRAW'       TO IMP-DET-OPER
003540     MOVE WS-IMPORTE-NEGATIVO TO IMP-DET-IMP
003550     MOVE WS-SALDO-NUEVO   TO IMP-DET-SAL
003560     MOVE 'POSTED'         TO IMP-DET-EST
003570     WRITE REG-SALIDA FROM IMP-DETALLE.
003580
003590 2500-GRABAR-MOV-F. EXIT.
003600
003610*------------------------------------------------------------------
003620 2250-COMPONER-SELLO-I.
003630
003640     MOVE SPACES TO WS-SELLO-PROCESO
003650     STRING WS-FH-FECHA8 (1:4)  DELIMITED BY SIZE
003660            '-'                 DELIMITED BY SIZE
003670            WS-FH-FECHA8 (5:2)  DELIMITED BY SIZE
003680            '-'                 DELIMITED BY SIZE
003690            WS-FH-FECHA8 (7:2)  DELIMITED BY SIZE
003700            'T00.00.00'         DELIMITED BY SIZE
003710       INTO WS-SELLO-PROCESO.
003720
003730 2250-COMPONER-SELLO-F. EXIT.
003740
003750*------------------------------------------------------------------
003760 2600-RECHAZAR-I.
003770
003780     EVALUATE RETURN-CODE
003790        WHEN 25
003800           ADD 1 TO WS-RET-REJ-FON-CANT
003810        WHEN 20
003820           ADD 1 TO WS-RET-REJ-EST-CANT
003830        WHEN OTHER
003840           ADD 1 TO WS-RET-REJ-OTR-CANT
003850     END-EVALUATE
003860
003870     MOVE RET-WALLET-ID TO IMP-DET-WALLET
003880     MOVE 'WITHDRAW'    TO IMP-DET-OPER
003890     MOVE RET-IMPORTE   TO IMP-DET-IMP
003900     MOVE ZEROS         TO IMP-DET-SAL
003910     MOVE 'REJECTED'    TO IMP-DET-EST
003920     WRITE REG-SALIDA FROM IMP-DETALLE
003930     DISPLAY '*RETIRO RECHAZADO: ' LK-RECHAZO.
003940
003950 2600-RECHAZAR-F. EXIT.
003960
003970*------------------------------------------------------------------
003980 2700-INFORMAR-DUP-I.
003990
004000     ADD 1 TO WS-RET-DUPLIC-CANT
004010     MOVE RET-WALLET-ID TO IMP-DET-WALLET
004020     MOVE 'WITHDRAW'    TO IMP-DET-OPER
004030     MOVE ZEROS         TO IMP-DET-IMP
004040     MOVE WS-SALDO-ANTERIOR TO IMP-DET-SAL
004050     MOVE 'DUPLICATE'   TO IMP-DET-EST
004060     WRITE REG-SALIDA FROM IMP-DETALLE.
004070
004080 2700-INFORMAR-DUP-F. EXIT.
004090
004100*------------------------------------------------------------------
004110 9999-FINAL-I.
004120
004130     CLOSE RETIROS
004140     CLOSE BILLETER
004150     CLOSE MOVCTA
004160     CLOSE SALBILET
004170     CLOSE LISTADO
004180
004190     DISPLAY '**********************************************'
004200     DISPLAY 'RETIROS DE BILLETERA - RESUMEN DEL PROCESO'
004210     MOVE WS-RET-LEIDOS-CANT  TO WS-REGISTROS-PRINT
004220     DISPLAY 'LEIDOS            : ' WS-REGISTROS-PRINT
004230     MOVE WS-RET-POSTED-CANT  TO WS-REGISTROS-PRINT
004240     DISPLAY 'POSTEADOS         : ' WS-REGISTROS-PRINT
004250     MOVE WS-RET-POSTED-SUMA  TO WS-SUMA-PRINT
004260     DISPLAY 'IMPORTE POSTEADO  : ' WS-SUMA-PRINT
004270     MOVE WS-RET-DUPLIC-CANT  TO WS-REGISTROS-PRINT
004280     DISPLAY 'DUPLICADOS        : ' WS-REGISTROS-PRINT
004290     MOVE WS-RET-REJ-FON-CANT TO WS-REGISTROS-PRINT
004300     DISPLAY 'RECHAZ. FONDOS    : ' WS-REGISTROS-PRINT
004310     MOVE WS-RET-REJ-EST-CANT TO WS-REGISTROS-PRINT
004320     DISPLAY 'RECHAZ. ESTADO    : ' WS-REGISTROS-PRINT
004330     MOVE WS-RET-REJ-OTR-CANT TO WS-REGISTROS-PRINT
004340     DISPLAY 'RECHAZ. OTROS     : ' WS-REGISTROS-PRINT
004350     DISPLAY '**********************************************'.
004360
004370 9999-FINAL-F. EXIT.
